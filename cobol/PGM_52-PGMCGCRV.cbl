000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGCRV.
000300 AUTHOR.        C BUSTAMANTE ZUNIGA.
000400 INSTALLATION.  GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO.
000500 DATE-WRITTEN.  04/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIVISION SUBSUELO. NO DISTRIBUIR.
000800
000900******************************************************************
001000*    PGMCGCRV  -  REGISTRO DE CURVAS DE POZO (CATALOGO LAS)     *
001100*    =================================================           *
001200*    LEE UN RESUMEN DE DATASET DE CURVAS (POZO, ARCHIVO, LISTA   *
001300*    DE CANALES, RANGO DE PROFUNDIDAD), UBICA LA BOCA DEL POZO   *
001400*    POR UWI Y AGREGA UNA ENTRADA AL CATALOGO DE CURVAS          *
001500*    (CATCRVSA). NO SE LEE EL ARCHIVO LAS FISICO - EL RESUMEN    *
001600*    YA TRAE LOS EXTREMOS DE PROFUNDIDAD CALCULADOS.             *
001700******************************************************************
001800*    HISTORIA DE MODIFICACIONES
001900*    FECHA     QUIEN PEDIDO     DESCRIPCION
002000*    --------  ---- ---------  --------------------------------
002100* 040993 CBZ  SR-0214   ESTRUCTURA INICIAL - CATALOGO DE CURVAS CL0010
002200* 281293 CBZ  SR-0221   LIMPIEZA DE UWI POR GUIONES Y ESPACIOS. CL0020
002300* 190794 CBZ  SR-0229   RECHAZA UWI VACIO LUEGO DE LA LIMPIEZA. CL0030
002400* 230396 MQG  SR-0267   BUSQUEDA DE BOCA EN TABLA DE MAESTROS.  CL0040
002500* 031298 RTE  Y2K-0005  REVISION DE FECHAS A 4 DIGITOS - AY2000 CL0050
002600* 190599 RTE  Y2K-0043  VALIDACION FINAL AY2000 SOBRE CURVAS.   CL0060
002700* 160704 DSV  SR-0356   CONSTANTE 'Imported LAS' EN CATALOGO.   CL0070
002800* 050912 JPZ  SR-0433   REVISION POR NUEVO FORMATO TRANSACCION. CL0080
002900******************************************************************
003000
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     SELECT CURVENT   ASSIGN TO DDCURVEN
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS  IS FS-CURVENT.
004400
004500     SELECT POZOMA-ENT ASSIGN TO DDPOZOEN
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-POZOEN.
004800
004900     SELECT BOCAMA-ENT ASSIGN TO DDBOCAEN
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-BOCAEN.
005200
005300     SELECT CATCRVSA  ASSIGN TO DDCATCRV
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS FS-CATCRV.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*---- TRANSACCION DE DATASET DE CURVAS (175 BYTES) ----------------
006200 FD  CURVENT
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-CURVENT.
006600     03  CD-UWI              PIC X(14).
006700     03  CD-FILE-PATH        PIC X(60).
006800     03  CD-CHANNELS         PIC X(80).
006900     03  CD-SAMPLE-COUNT     PIC 9(05).
007000     03  CD-MIN-DEPTH        PIC 9(5)V9(2).
007100     03  CD-MAX-DEPTH        PIC 9(5)V9(2).
007200     03  FILLER              PIC X(02).
007300
007400*---- MAESTRO DE POZOS - SOLO LECTURA -----------------------------
007500 FD  POZOMA-ENT
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-POZOMA-ENT          PIC X(187).
007900
008000*---- MAESTRO DE BOCAS - SOLO LECTURA ------------------------------
008100 FD  BOCAMA-ENT
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-BOCAMA-ENT          PIC X(44).
008500
008600*---- CATALOGO DE CURVAS - SALIDA (APPEND) -------------------------
008700 FD  CATCRVSA
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-CATCRVSA.
009100     03  CC-WELLBORE-ID      PIC 9(06).
009200     03  CC-FILE-PATH        PIC X(60).
009300     03  CC-CHANNELS         PIC X(80).
009400     03  CC-MIN-DEPTH        PIC 9(5)V9(2).
009500     03  CC-MAX-DEPTH        PIC 9(5)V9(2).
009600     03  CC-DATASET-NAME     PIC X(20).
009700     03  FILLER              PIC X(02).
009800
009900
010000 WORKING-STORAGE SECTION.
010100*=======================*
010200
010300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010400
010500 77  FS-CURVENT               PIC XX    VALUE SPACES.
010600     88  FS-CURVENT-FIN                 VALUE '10'.
010700 77  FS-POZOEN                PIC XX    VALUE SPACES.
010800     88  FS-POZOEN-FIN                  VALUE '10'.
010900 77  FS-BOCAEN                PIC XX    VALUE SPACES.
011000     88  FS-BOCAEN-FIN                  VALUE '10'.
011100 77  FS-CATCRV                PIC XX    VALUE SPACES.
011200
011300 77  WS-FIN-CURVA             PIC X     VALUE 'N'.
011400     88  WS-CURVA-TERMINO               VALUE 'Y'.
011500     88  WS-CURVA-SIGUE                 VALUE 'N'.
011600
011700 77  WS-LEIDOS                PIC 9(6) COMP VALUE 0.
011800 77  WS-GRABADOS              PIC 9(6) COMP VALUE 0.
011900 77  WS-OMITIDOS              PIC 9(6) COMP VALUE 0.
012000 77  WS-I                     PIC 9(4) COMP VALUE 0.
012100
012200*----------- REGLA C1 - LIMPIEZA DE UWI: SOLO GUIONES Y ESPACIOS -
012300 01  WS-UWI-WORK              PIC X(14)  VALUE SPACES.
012400 01  WS-UWI-TABLA REDEFINES WS-UWI-WORK.
012500     03  WS-UWI-CAR           OCCURS 14 TIMES
012600                              PIC X(1).
012700 01  WS-UWI-LIMPIO            PIC X(14)  VALUE SPACES.
012800 77  WS-UWI-LARGO             PIC 9(2) COMP VALUE 0.
012900
013000*----------- PROFUNDIDADES YA CALCULADAS EN EL RESUMEN ------------
013100 77  WS-MIN-PROF              PIC 9(5)V9(2) VALUE ZEROS.
013200 77  WS-MAX-PROF              PIC 9(5)V9(2) VALUE ZEROS.
013300
013400*----------- TABLA MAESTRO DE POZOS (SOLO LECTURA) -----------------
013500 77  WS-POZO-CANT             PIC 9(6) COMP VALUE 0.
013600 01  WS-TAB-POZO.
013700     03  WS-POZO
013800             OCCURS 1 TO 5000 TIMES
013900             DEPENDING ON WS-POZO-CANT
014000             INDEXED BY WS-POZO-IX.
014100         05  WM-WELL-ID       PIC 9(06)     VALUE ZEROS.
014200         05  WM-UWI           PIC X(14)     VALUE SPACES.
014300         05  WM-WELL-NAME     PIC X(30)     VALUE SPACES.
014400         05  WM-OPERATOR      PIC X(30)     VALUE SPACES.
014500         05  WM-LAT           PIC S9(3)V9(7) VALUE ZEROS.
014600         05  WM-LON           PIC S9(3)V9(7) VALUE ZEROS.
014700         05  WM-ATTRS         PIC X(80)     VALUE SPACES.
014800         05  FILLER           PIC X(07)     VALUE SPACES.
014900 01  WS-POZO-ALT REDEFINES WS-TAB-POZO.
015000     03  WS-POZO-R
015100             OCCURS 1 TO 5000 TIMES
015200             DEPENDING ON WS-POZO-CANT
015300             INDEXED BY WS-POZO-RX.
015400         05  WS-POZO-R-ID     PIC 9(06).
015500         05  WS-POZO-R-UWI    PIC X(14).
015600         05  FILLER           PIC X(147).
015700
015800 77  WS-POZO-HALLADO          PIC X         VALUE 'N'.
015900     88  WS-POZO-ESTA-EN-TABLA            VALUE 'Y'.
016000     88  WS-POZO-NO-ESTA                  VALUE 'N'.
016100 77  WS-POZO-IDX-ENC          PIC 9(6) COMP VALUE 0.
016200
016300*----------- TABLA MAESTRO DE BOCAS (SOLO LECTURA) -----------------
016400 77  WS-BOCA-CANT             PIC 9(6) COMP VALUE 0.
016500 01  WS-TAB-BOCA.
016600     03  WS-BOCA
016700             OCCURS 1 TO 5000 TIMES
016800             DEPENDING ON WS-BOCA-CANT
016900             INDEXED BY WS-BOCA-IX.
017000         05  WB-WELLBORE-ID   PIC 9(06)     VALUE ZEROS.
017100         05  WB-WELL-ID       PIC 9(06)     VALUE ZEROS.
017200         05  WB-NAME          PIC X(10)     VALUE SPACES.
017300         05  WB-TD-MD         PIC 9(5)V9(2) VALUE ZEROS.
017400         05  WB-TD-TVD        PIC 9(5)V9(2) VALUE ZEROS.
017500         05  WB-TRAJ-COUNT    PIC 9(04)     VALUE ZEROS.
017600         05  FILLER           PIC X(04)     VALUE SPACES.
017700
017800 01  WS-BOCA-ALT REDEFINES WS-TAB-BOCA.
017900     03  WS-BOCA-R
018000             OCCURS 1 TO 5000 TIMES
018100             DEPENDING ON WS-BOCA-CANT
018200             INDEXED BY WS-BOCA-RX.
018300         05  WS-BOCA-R-ID     PIC 9(06).
018400         05  WS-BOCA-R-WELLID PIC 9(06).
018500         05  FILLER           PIC X(28).
018600
018700 77  WS-BOCA-HALLADA          PIC X         VALUE 'N'.
018800     88  WS-BOCA-ESTA-EN-TABLA            VALUE 'Y'.
018900     88  WS-BOCA-NO-ESTA                  VALUE 'N'.
019000 77  WS-BOCA-IDX-ENC          PIC 9(6) COMP VALUE 0.
019100
019200*----------- IMPRESION DE TOTALES ----------------------------------
019300 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
019400 77  WS-GRAB-PRINT            PIC ZZZ,ZZ9.
019500 77  WS-OMIT-PRINT            PIC ZZZ,ZZ9.
019600
019700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019800
019900
020000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020100 PROCEDURE DIVISION.
020200
020300 0000-PROGRAMA-PRINCIPAL-I.
020400
020500     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
020600     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
020700             UNTIL WS-CURVA-TERMINO
020800     PERFORM 9000-TOTALES-I  THRU 9000-TOTALES-F.
020900
021000 0000-PROGRAMA-PRINCIPAL-F. GOBACK.
021100
021200
021300*----------------------------------------------------------------
021400 1000-INICIO-I.
021500
021600     OPEN INPUT POZOMA-ENT
021700     PERFORM 1100-CARGAR-POZOMA-I THRU 1100-CARGAR-POZOMA-F
021800             UNTIL FS-POZOEN-FIN
021900     CLOSE POZOMA-ENT
022000
022100     OPEN INPUT BOCAMA-ENT
022200     PERFORM 1150-CARGAR-BOCAMA-I THRU 1150-CARGAR-BOCAMA-F
022300             UNTIL FS-BOCAEN-FIN
022400     CLOSE BOCAMA-ENT
022500
022600     OPEN EXTEND CATCRVSA
022700
022800     OPEN INPUT CURVENT
022900     IF FS-CURVENT IS NOT EQUAL '00' THEN
023000        DISPLAY '* ERROR EN OPEN CURVENT = ' FS-CURVENT
023100        SET WS-CURVA-TERMINO TO TRUE
023200     ELSE
023300        PERFORM 2100-LEER-CURVA-I THRU 2100-LEER-CURVA-F
023400     END-IF.
023500
023600 1000-INICIO-F. EXIT.
023700
023800
023900*----------------------------------------------------------------
024000 1100-CARGAR-POZOMA-I.
024100
024200     READ POZOMA-ENT INTO WS-POZO(WS-POZO-CANT + 1)
024300     IF FS-POZOEN IS EQUAL '00' THEN
024400        ADD 1 TO WS-POZO-CANT
024500     END-IF.
024600
024700 1100-CARGAR-POZOMA-F. EXIT.
024800
024900
025000*----------------------------------------------------------------
025100 1150-CARGAR-BOCAMA-I.
025200
025300     READ BOCAMA-ENT INTO WS-BOCA(WS-BOCA-CANT + 1)
025400     IF FS-BOCAEN IS EQUAL '00' THEN
025500        ADD 1 TO WS-BOCA-CANT
025600     END-IF.
025700
025800 1150-CARGAR-BOCAMA-F. EXIT.
025900
026000
026100*----------------------------------------------------------------
026200 2000-PROCESO-I.
026300
026400     PERFORM 2150-LIMPIAR-UWI-I  THRU 2150-LIMPIAR-UWI-F
026500
026600     IF WS-UWI-LARGO = 0 THEN
026700        ADD 1 TO WS-OMITIDOS
026800     ELSE
026900        PERFORM 2200-CALC-RANGO-I  THRU 2200-CALC-RANGO-F
027000        PERFORM 2300-RESOLVER-BOCA-I THRU 2300-RESOLVER-BOCA-F
027100        IF WS-BOCA-NO-ESTA THEN
027200           ADD 1 TO WS-OMITIDOS
027300        ELSE
027400           PERFORM 2400-GRABAR-CATALOGO-I
027500              THRU 2400-GRABAR-CATALOGO-F
027600        END-IF
027700     END-IF
027800
027900     PERFORM 2100-LEER-CURVA-I THRU 2100-LEER-CURVA-F.
028000
028100 2000-PROCESO-F. EXIT.
028200
028300
028400*----------------------------------------------------------------
028500 2100-LEER-CURVA-I.
028600
028700     READ CURVENT INTO REG-CURVENT
028800         AT END
028900            SET WS-CURVA-TERMINO TO TRUE
029000         NOT AT END
029100            ADD 1 TO WS-LEIDOS
029200     END-READ.
029300
029400 2100-LEER-CURVA-F. EXIT.
029500
029600
029700*----------------------------------------------------------------
029800*    REGLA C1 - SOLO SE QUITAN GUIONES Y ESPACIOS EXTREMOS
029900*    (NO SE APLICA LA LIMPIEZA ALFANUMERICA COMPLETA DE LA A1)
030000 2150-LIMPIAR-UWI-I.
030100
030200     IF WS-CURVA-TERMINO THEN
030300        GO TO 2150-LIMPIAR-UWI-F
030400     END-IF
030500
030600     MOVE CD-UWI          TO WS-UWI-WORK
030700     MOVE SPACES          TO WS-UWI-LIMPIO
030800     MOVE ZERO            TO WS-UWI-LARGO
030900
031000     SET WS-I TO 1
031100     PERFORM 2155-PROBAR-CAR-UWI-I THRU 2155-PROBAR-CAR-UWI-F
031200             UNTIL WS-I > 14.
031300
031400 2150-LIMPIAR-UWI-F. EXIT.
031500
031600
031700*----------------------------------------------------------------
031800 2155-PROBAR-CAR-UWI-I.
031900
032000     IF WS-UWI-CAR(WS-I) IS NOT EQUAL '-'
032100        AND WS-UWI-CAR(WS-I) IS NOT EQUAL SPACE THEN
032200        ADD 1 TO WS-UWI-LARGO
032300        MOVE WS-UWI-CAR(WS-I)
032400             TO WS-UWI-LIMPIO(WS-UWI-LARGO:1)
032500     END-IF
032600     ADD 1 TO WS-I.
032700
032800 2155-PROBAR-CAR-UWI-F. EXIT.
032900
033000
033100*----------------------------------------------------------------
033200*    REGLA C2 - EL RESUMEN YA TRAE LOS EXTREMOS CALCULADOS
033300 2200-CALC-RANGO-I.
033400
033500     MOVE CD-MIN-DEPTH    TO WS-MIN-PROF
033600     MOVE CD-MAX-DEPTH    TO WS-MAX-PROF.
033700
033800 2200-CALC-RANGO-F. EXIT.
033900
034000
034100*----------------------------------------------------------------
034200*    REGLA C3 - BOCA DESCONOCIDA: SE DESCARTA SIN CATALOGAR
034300 2300-RESOLVER-BOCA-I.
034400
034500     SET WS-POZO-NO-ESTA TO TRUE
034600     SET WS-BOCA-NO-ESTA TO TRUE
034700     SET WS-POZO-IX TO 1
034800
034900     IF WS-POZO-CANT > 0 THEN
035000        SEARCH WS-POZO
035100           AT END
035200              SET WS-POZO-NO-ESTA TO TRUE
035300           WHEN WM-UWI(WS-POZO-IX) = WS-UWI-LIMPIO
035400              SET WS-POZO-ESTA-EN-TABLA TO TRUE
035500              SET WS-POZO-IDX-ENC TO WS-POZO-IX
035600        END-SEARCH
035700     END-IF
035800
035900     IF WS-POZO-ESTA-EN-TABLA THEN
036000        SET WS-BOCA-IX TO 1
036100        IF WS-BOCA-CANT > 0 THEN
036200           SEARCH WS-BOCA
036300              AT END
036400                 SET WS-BOCA-NO-ESTA TO TRUE
036500              WHEN WB-WELL-ID(WS-BOCA-IX)
036600                              = WM-WELL-ID(WS-POZO-IDX-ENC)
036700                 SET WS-BOCA-ESTA-EN-TABLA TO TRUE
036800                 SET WS-BOCA-IDX-ENC TO WS-BOCA-IX
036900           END-SEARCH
037000        END-IF
037100     END-IF.
037200
037300 2300-RESOLVER-BOCA-F. EXIT.
037400
037500
037600*----------------------------------------------------------------
037700*    REGLA C4 - NOMBRE DE DATASET CONSTANTE 'Imported LAS'
037800 2400-GRABAR-CATALOGO-I.
037900
038000     MOVE WB-WELLBORE-ID(WS-BOCA-IDX-ENC) TO CC-WELLBORE-ID
038100     MOVE CD-FILE-PATH                    TO CC-FILE-PATH
038200     MOVE CD-CHANNELS                      TO CC-CHANNELS
038300     MOVE WS-MIN-PROF                      TO CC-MIN-DEPTH
038400     MOVE WS-MAX-PROF                      TO CC-MAX-DEPTH
038500     MOVE 'Imported LAS'                   TO CC-DATASET-NAME
038600
038700     WRITE REG-CATCRVSA
038800
038900     ADD 1 TO WS-GRABADOS
039000
039100     DISPLAY 'Registered Curves for ' WS-UWI-LIMPIO.
039200
039300 2400-GRABAR-CATALOGO-F. EXIT.
039400
039500
039600*----------------------------------------------------------------
039700 9000-TOTALES-I.
039800
039900     CLOSE CURVENT
040000     CLOSE CATCRVSA
040100
040200     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT
040300     MOVE WS-GRABADOS TO WS-GRAB-PRINT
040400     MOVE WS-OMITIDOS TO WS-OMIT-PRINT
040500
040600     DISPLAY ' '
040700     DISPLAY 'Curves Loaded'
040800     DISPLAY '  Read    : ' WS-LEIDOS-PRINT
040900     DISPLAY '  Written : ' WS-GRAB-PRINT
041000     DISPLAY '  Skipped : ' WS-OMIT-PRINT.
041100
041200 9000-TOTALES-F. EXIT.
