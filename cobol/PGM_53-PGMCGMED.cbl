000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGMED.
000300 AUTHOR.        D SALVATIERRA VEGA.
000400 INSTALLATION.  GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO.
000500 DATE-WRITTEN.  18/07/2002.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIVISION SUBSUELO. NO DISTRIBUIR.
000800
000900******************************************************************
001000*    PGMCGMED  -  CATALOGACION DE ARCHIVOS DE MEDIOS            *
001100*    =================================================           *
001200*    RECORRE UN INVENTARIO DE ARCHIVOS (FOTOS, INFORMES,         *
001300*    REGISTROS ESCANEADOS) Y LOS VINCULA A UN POZO CONOCIDO      *
001400*    EXTRAYENDO CANDIDATOS DE IDENTIFICADOR (10 A 14 DIGITOS)    *
001500*    DEL NOMBRE DE ARCHIVO Y DE LA CARPETA CONTENEDORA.          *
001600*    CLASIFICA EL TIPO DE MEDIO POR PALABRAS CLAVE EN EL NOMBRE  *
001700*    Y EXTRAE PROFUNDIDAD TOPE/BASE DEL NOMBRE CUANDO EXISTE.    *
001800******************************************************************
001900*    HISTORIA DE MODIFICACIONES
002000*    FECHA     QUIEN PEDIDO     DESCRIPCION
002100*    --------  ---- ---------  --------------------------------
002200* 180702 DSV  SR-0321   ESTRUCTURA INICIAL - CATALOGO DE MEDIOS CL0010
002300* 261102 DSV  SR-0329   EXTRACCION DE CANDIDATOS DE 10-14 DIG.  CL0020
002400* 090403 DSV  SR-0337   CLASIFICACION POR PALABRA CLAVE (EVAL). CL0030
002500* 140803 DSV  SR-0344   EXTRACCION DE PROFUNDIDAD TOPE/BASE.    CL0040
002600* 200204 CBZ  SR-0352   OMITE ARCHIVOS OCULTOS (PUNTO INICIAL). CL0050
002700* 051004 CBZ  SR-0361   VERIFICACION DE RUTA DUPLICADA.         CL0060
002800* 170306 JPZ  SR-0398   AGREGA TAG UV/WHITE LIGHT EN FOTO CORE. CL0070
002900* 220908 JPZ  SR-0411   AGREGA CLASIFICACION DE RASTER LOG.     CL0080
003000* 301210 JPZ  SR-0437   REVISION POR NUEVO FORMATO DE INVENTAR. CL0090
003100* 140214 JPZ  SR-0448   AMPLIA CACHE DE BOCAS A 5000 ENTRADAS.  CL0100
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT MEDIOENT  ASSIGN TO DDMEDENT
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS FS-MEDIOENT.
004700
004800     SELECT POZOMA-ENT ASSIGN TO DDPOZOEN
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS FS-POZOEN.
005100
005200     SELECT BOCAMA-ENT ASSIGN TO DDBOCAEN
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-BOCAEN.
005500
005600     SELECT CATMEDSA  ASSIGN TO DDCATMED
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS FS-CATMED.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400*---- TRANSACCION DE ARCHIVO DE MEDIO (243 BYTES) ------------------
006500 FD  MEDIOENT
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-MEDIOENT.
006900     03  MF-FILE-NAME        PIC X(80).
007000     03  MF-PARENT-NAME      PIC X(40).
007100     03  MF-FULL-PATH        PIC X(120).
007200     03  FILLER              PIC X(03).
007300
007400*---- MAESTRO DE POZOS - SOLO LECTURA -----------------------------
007500 FD  POZOMA-ENT
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-POZOMA-ENT          PIC X(187).
007900
008000*---- MAESTRO DE BOCAS - SOLO LECTURA ------------------------------
008100 FD  BOCAMA-ENT
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-BOCAMA-ENT          PIC X(44).
008500
008600*---- CATALOGO DE MEDIOS - SALIDA (APPEND) --------------------------
008700 FD  CATMEDSA
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-CATMEDSA.
009100     03  MC-WELLBORE-ID      PIC 9(06).
009200     03  MC-MEDIA-TYPE       PIC X(20).
009300     03  MC-FILE-FORMAT      PIC X(08).
009400     03  MC-FILE-PATH        PIC X(120).
009500     03  MC-TOP-DEPTH        PIC 9(5)V9(2).
009600     03  MC-BASE-DEPTH       PIC 9(5)V9(2).
009700     03  MC-DEPTH-FLAG       PIC X(01).
009800     03  MC-DESCRIPTION      PIC X(60).
009900     03  FILLER              PIC X(03).
010000
010100
010200 WORKING-STORAGE SECTION.
010300*=======================*
010400
010500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010600
010700 77  FS-MEDIOENT              PIC XX    VALUE SPACES.
010800     88  FS-MEDIOENT-FIN                VALUE '10'.
010900 77  FS-POZOEN                PIC XX    VALUE SPACES.
011000     88  FS-POZOEN-FIN                  VALUE '10'.
011100 77  FS-BOCAEN                PIC XX    VALUE SPACES.
011200     88  FS-BOCAEN-FIN                  VALUE '10'.
011300 77  FS-CATMED                PIC XX    VALUE SPACES.
011400
011500 77  WS-FIN-MEDIO             PIC X     VALUE 'N'.
011600     88  WS-MEDIO-TERMINO               VALUE 'Y'.
011700     88  WS-MEDIO-SIGUE                 VALUE 'N'.
011800
011900*----------- CONTADORES DE CORRIDA (TODOS COMP) -------------------
012000 77  WS-LEIDOS                PIC 9(6) COMP VALUE 0.
012100 77  WS-NUEVOS                PIC 9(6) COMP VALUE 0.
012200 77  WS-OMITIDOS              PIC 9(6) COMP VALUE 0.
012300 77  WS-ERRORES               PIC 9(6) COMP VALUE 0.
012400 77  WS-I                     PIC 9(4) COMP VALUE 0.
012500 77  WS-J                     PIC 9(4) COMP VALUE 0.
012600 77  WS-K                     PIC 9(4) COMP VALUE 0.
012700
012800*----------- CACHE DE BOCAS 'OH' POR UWI EN DIGITOS (FLUJO 1) -----
012900 77  WS-POZO-CANT             PIC 9(6) COMP VALUE 0.
013000 01  WS-TAB-POZO.
013100     03  WS-POZO
013200             OCCURS 1 TO 5000 TIMES
013300             DEPENDING ON WS-POZO-CANT
013400             INDEXED BY WS-POZO-IX.
013500         05  WM-WELL-ID       PIC 9(06)     VALUE ZEROS.
013600         05  WM-UWI           PIC X(14)     VALUE SPACES.
013700         05  WM-WELL-NAME     PIC X(30)     VALUE SPACES.
013800         05  WM-OPERATOR      PIC X(30)     VALUE SPACES.
013900         05  WM-LAT           PIC S9(3)V9(7) VALUE ZEROS.
014000         05  WM-LON           PIC S9(3)V9(7) VALUE ZEROS.
014100         05  WM-ATTRS         PIC X(80)     VALUE SPACES.
014200         05  FILLER           PIC X(07)     VALUE SPACES.
014300 01  WS-POZO-ALT REDEFINES WS-TAB-POZO.
014400     03  WS-POZO-R
014500             OCCURS 1 TO 5000 TIMES
014600             DEPENDING ON WS-POZO-CANT
014700             INDEXED BY WS-POZO-RX.
014800         05  WS-POZO-R-ID     PIC 9(06).
014900         05  WS-POZO-R-UWI    PIC X(14).
015000         05  FILLER           PIC X(147).
015100
015200 77  WS-BOCA-CANT             PIC 9(6) COMP VALUE 0.
015300 01  WS-TAB-BOCA.
015400     03  WS-BOCA
015500             OCCURS 1 TO 5000 TIMES
015600             DEPENDING ON WS-BOCA-CANT
015700             INDEXED BY WS-BOCA-IX.
015800         05  WB-WELLBORE-ID   PIC 9(06)     VALUE ZEROS.
015900         05  WB-WELL-ID       PIC 9(06)     VALUE ZEROS.
016000         05  WB-NAME          PIC X(10)     VALUE SPACES.
016100         05  WB-TD-MD         PIC 9(5)V9(2) VALUE ZEROS.
016200         05  WB-TD-TVD        PIC 9(5)V9(2) VALUE ZEROS.
016300         05  WB-TRAJ-COUNT    PIC 9(04)     VALUE ZEROS.
016400         05  FILLER           PIC X(04)     VALUE SPACES.
016500 01  WS-BOCA-ALT REDEFINES WS-TAB-BOCA.
016600     03  WS-BOCA-R
016700             OCCURS 1 TO 5000 TIMES
016800             DEPENDING ON WS-BOCA-CANT
016900             INDEXED BY WS-BOCA-RX.
017000         05  WS-BOCA-R-ID     PIC 9(06).
017100         05  WS-BOCA-R-WELLID PIC 9(06).
017200         05  FILLER           PIC X(28).
017300
017400*    CACHE: UNA ENTRADA POR CADA BOCA 'OH', CLAVE EN DIGITOS DEL
017500*    UWI DEL POZO PADRE (FLUJO 1 DE LA UNIDAD D)
017600 77  WS-CACHE-CANT            PIC 9(6) COMP VALUE 0.
017700 01  WS-TAB-CACHE.
017800     03  WS-CACHE
017900             OCCURS 1 TO 5000 TIMES
018000             DEPENDING ON WS-CACHE-CANT
018100             INDEXED BY WS-CACHE-IX.
018200         05  WS-CACHE-DIGITOS PIC X(14)     VALUE SPACES.
018300         05  WS-CACHE-BOCA-ID PIC 9(06)     VALUE ZEROS.
018400         05  FILLER           PIC X(10)     VALUE SPACES.
018500
018600 77  WS-CACHE-HALLADA         PIC X         VALUE 'N'.
018700     88  WS-CACHE-ESTA                      VALUE 'Y'.
018800     88  WS-CACHE-NO-ESTA                   VALUE 'N'.
018900 77  WS-CACHE-IDX-ENC         PIC 9(6) COMP VALUE 0.
019000
019100*----------- AREAS DE TRABAJO PARA REDUCCION A SOLO DIGITOS -------
019200 01  WS-NOMBRE-WORK           PIC X(80)  VALUE SPACES.
019300 01  WS-NOMBRE-TABLA REDEFINES WS-NOMBRE-WORK.
019400     03  WS-NOMBRE-CAR        OCCURS 80 TIMES PIC X(1).
019500 01  WS-PADRE-WORK            PIC X(40)  VALUE SPACES.
019600 01  WS-PADRE-TABLA REDEFINES WS-PADRE-WORK.
019700     03  WS-PADRE-CAR         OCCURS 40 TIMES PIC X(1).
019800
019900 01  WS-NOMBRE-DIGITOS        PIC X(80)  VALUE SPACES.
020000 77  WS-NOMBRE-DIG-LARGO      PIC 9(3) COMP VALUE 0.
020100 01  WS-PADRE-DIGITOS         PIC X(40)  VALUE SPACES.
020200 77  WS-PADRE-DIG-LARGO       PIC 9(3) COMP VALUE 0.
020300
020400 01  WS-CANDIDATO             PIC X(14)  VALUE SPACES.
020500
020600*----------- NOMBRE EN MINUSCULAS PARA CLASIFICACION --------------
020700 01  WS-NOMBRE-MINUS          PIC X(80)  VALUE SPACES.
020800
020900*----------- CLASIFICACION DE TIPO DE MEDIO (REGLA D2) ------------
021000 01  WS-TIPO-MEDIO            PIC X(20)  VALUE SPACES.
021100 01  WS-ETIQUETA              PIC X(30)  VALUE SPACES.
021200
021300*----------- EXTRACCION DE PROFUNDIDAD (REGLA D3) -----------------
021400 77  WS-PROF-TOPE             PIC 9(5)V9(2) VALUE ZEROS.
021500 77  WS-PROF-BASE             PIC 9(5)V9(2) VALUE ZEROS.
021600 77  WS-PROF-BANDERA          PIC X         VALUE 'N'.
021700
021800*----------- DESCRIPCION ARMADA -----------------------------------
021900 01  WS-DESCRIPCION           PIC X(60)  VALUE SPACES.
022000
022100*----------- EXTENSION / FORMATO -----------------------------------
022200 01  WS-FORMATO               PIC X(8)   VALUE SPACES.
022300
022400*----------- CONTROL DE DUPLICADOS (RUTAS YA GRABADAS EN LA CORR.)
022500 77  WS-RUTA-CANT             PIC 9(6) COMP VALUE 0.
022600 01  WS-TAB-RUTAS.
022700     03  WS-RUTA-GRAB
022800             OCCURS 1 TO 9000 TIMES
022900             DEPENDING ON WS-RUTA-CANT
023000             INDEXED BY WS-RUTA-IX
023100                              PIC X(120).
023200 77  WS-RUTA-REPETIDA         PIC X      VALUE 'N'.
023300     88  WS-RUTA-YA-EXISTE               VALUE 'Y'.
023400     88  WS-RUTA-NUEVA                   VALUE 'N'.
023500
023600*----------- IMPRESION DE TOTALES ----------------------------------
023700 77  WS-LEIDOS-PRINT          PIC ZZZ,ZZ9.
023800 77  WS-NUEVO-PRINT           PIC ZZZ,ZZ9.
023900 77  WS-OMIT-PRINT            PIC ZZZ,ZZ9.
024000 77  WS-ERR-PRINT             PIC ZZZ,ZZ9.
024100
024200*----------- LARGO REAL DEL NOMBRE (SIN ESPACIOS DE RELLENO) ------
024300 77  WS-NOMBRE-LARGO          PIC 9(3) COMP VALUE 0.
024400*----------- LARGO REAL DE ETIQUETA Y CARPETA PADRE (REGLA D2, ---
024500*    PARA ARMAR WS-DESCRIPCION SIN TRUNCAR EN EL PRIMER ESPACIO) -
024600 77  WS-ETIQ-LARGO            PIC 9(2) COMP VALUE 0.
024700 77  WS-PADRE-NOM-LARGO       PIC 9(2) COMP VALUE 0.
024800
024900*----------- SUBRUTINA GENERAL DE BUSQUEDA DE SUBCADENA -----------
025000 77  WS-SUB-BUSCAR            PIC X(20) VALUE SPACES.
025100 77  WS-SUB-LARGO             PIC 9(2) COMP VALUE 0.
025200 77  WS-SUB-POS               PIC 9(3) COMP VALUE 0.
025300 77  WS-SUB-HALLADA           PIC X     VALUE 'N'.
025400     88  WS-SUB-ENCONTRADA              VALUE 'Y'.
025500     88  WS-SUB-NO-ENCONTRADA           VALUE 'N'.
025600
025700*----------- BANDERAS AUXILIARES DE CLASIFICACION (REGLA D2) ------
025800 77  WS-HAY-CORE-PHOTO        PIC X VALUE 'N'.
025900 77  WS-HAY-UV                PIC X VALUE 'N'.
026000 77  WS-HAY-THIN-SECTION      PIC X VALUE 'N'.
026100 77  WS-HAY-XPL               PIC X VALUE 'N'.
026200 77  WS-HAY-PPL               PIC X VALUE 'N'.
026300 77  WS-HAY-SEM               PIC X VALUE 'N'.
026400 77  WS-HAY-CORE-DESC         PIC X VALUE 'N'.
026500 77  WS-HAY-ROUTINE           PIC X VALUE 'N'.
026600 77  WS-HAY-SPECIAL           PIC X VALUE 'N'.
026700 77  WS-HAY-TIF               PIC X VALUE 'N'.
026800 77  WS-HAY-LOGWORD           PIC X VALUE 'N'.
026900
027000 77  WS-CORE-PHOTO-FLAG       PIC X VALUE 'N'.
027100     88  WS-CORE-PHOTO-SI               VALUE 'Y'.
027200     88  WS-CORE-PHOTO-NO                VALUE 'N'.
027300 77  WS-ES-DOCUMENTO-FLAG     PIC X VALUE 'N'.
027400     88  WS-ES-DOCUMENTO-SI              VALUE 'Y'.
027500     88  WS-ES-DOCUMENTO-NO               VALUE 'N'.
027600 77  WS-RANGO-FLAG            PIC X VALUE 'N'.
027700     88  WS-RANGO-HALLADO                VALUE 'Y'.
027800     88  WS-RANGO-NO-HALLADO             VALUE 'N'.
027900
028000*----------- REGLA D3 - LECTOR DE NUMEROS DENTRO DEL NOMBRE -------
028100 77  WS-N1                    PIC 9(5)V9(2) VALUE ZERO.
028200 77  WS-N2                    PIC 9(5)V9(2) VALUE ZERO.
028300 77  WS-N1-LARGO              PIC 9(2) COMP VALUE 0.
028400 77  WS-N2-LARGO              PIC 9(2) COMP VALUE 0.
028500 77  WS-P                     PIC 9(3) COMP VALUE 0.
028600 77  WS-P2                    PIC 9(3) COMP VALUE 0.
028700 77  WS-NUM-VALOR             PIC 9(5)V9(2) VALUE ZERO.
028800 77  WS-NUM-LARGO             PIC 9(2) COMP VALUE 0.
028900 77  WS-NUM-ENTDIG            PIC 9(2) COMP VALUE 0.
029000 77  WS-NUM-DECDIG            PIC 9(2) COMP VALUE 0.
029100 77  WS-NUM-INT               PIC 9(5) COMP VALUE 0.
029200 77  WS-NUM-DEC               PIC 9(2) COMP VALUE 0.
029300 77  WS-POS-PUNTO             PIC 9(3) COMP VALUE 0.
029400
029500*----------- CONVERSION DE UN DIGITO CARACTER A NUMERICO, SIN ----
029600*    USAR FUNCIONES INTRINSECAS - MISMO BYTE REINTERPRETADO -----
029700 01  WS-DIGITO-CHAR           PIC X(1) VALUE SPACE.
029800 01  WS-DIGITO-NUM REDEFINES WS-DIGITO-CHAR
029900                              PIC 9(1).
030000
030100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
030200
030300
030400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
030500 PROCEDURE DIVISION.
030600
030700 0000-PROGRAMA-PRINCIPAL-I.
030800
030900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
031000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
031100             UNTIL WS-MEDIO-TERMINO
031200     PERFORM 9000-TOTALES-I  THRU 9000-TOTALES-F.
031300
031400 0000-PROGRAMA-PRINCIPAL-F. GOBACK.
031500
031600
031700*----------------------------------------------------------------
031800 1000-INICIO-I.
031900
032000     OPEN INPUT POZOMA-ENT
032100     PERFORM 1110-CARGAR-POZOMA-I THRU 1110-CARGAR-POZOMA-F
032200             UNTIL FS-POZOEN-FIN
032300     CLOSE POZOMA-ENT
032400
032500     OPEN INPUT BOCAMA-ENT
032600     PERFORM 1120-CARGAR-BOCAMA-I THRU 1120-CARGAR-BOCAMA-F
032700             UNTIL FS-BOCAEN-FIN
032800     CLOSE BOCAMA-ENT
032900
033000     PERFORM 1200-CARGAR-CACHE-I THRU 1200-CARGAR-CACHE-F
033100
033200     PERFORM 1150-CARGAR-RUTAS-I THRU 1150-CARGAR-RUTAS-F
033300
033400     OPEN EXTEND CATMEDSA
033500
033600     OPEN INPUT MEDIOENT
033700     IF FS-MEDIOENT IS NOT EQUAL '00' THEN
033800        DISPLAY '* ERROR EN OPEN MEDIOENT = ' FS-MEDIOENT
033900        SET WS-MEDIO-TERMINO TO TRUE
034000     ELSE
034100        PERFORM 2100-LEER-MEDIO-I THRU 2100-LEER-MEDIO-F
034200     END-IF.
034300
034400 1000-INICIO-F. EXIT.
034500
034600
034700*----------------------------------------------------------------
034800 1110-CARGAR-POZOMA-I.
034900
035000     READ POZOMA-ENT INTO WS-POZO(WS-POZO-CANT + 1)
035100     IF FS-POZOEN IS EQUAL '00' THEN
035200        ADD 1 TO WS-POZO-CANT
035300     END-IF.
035400
035500 1110-CARGAR-POZOMA-F. EXIT.
035600
035700
035800*----------------------------------------------------------------
035900 1120-CARGAR-BOCAMA-I.
036000
036100     READ BOCAMA-ENT INTO WS-BOCA(WS-BOCA-CANT + 1)
036200     IF FS-BOCAEN IS EQUAL '00' THEN
036300        ADD 1 TO WS-BOCA-CANT
036400     END-IF.
036500
036600 1120-CARGAR-BOCAMA-F. EXIT.
036700
036800*----------------------------------------------------------------
036900*    PRECARGA DE RUTAS YA CATALOGADAS EN CORRIDAS ANTERIORES, PARA
037000*    QUE EL CONTROL DE DUPLICADOS (MC-FILE-PATH UNICO) ALCANCE A
037100*    TODO EL ARCHIVO Y NO SOLO A LA CORRIDA ACTUAL. SI CATMEDSA
037200*    NO EXISTE TODAVIA (FS-CATMED = '35', PRIMERA CORRIDA) NO HAY
037300*    NADA PARA PRECARGAR.
037400 1150-CARGAR-RUTAS-I.
037500
037600     OPEN INPUT CATMEDSA
037700     IF FS-CATMED IS EQUAL '00' THEN
037800        PERFORM 1151-LEER-RUTA-I THRU 1151-LEER-RUTA-F
037900                UNTIL FS-CATMED IS NOT EQUAL '00'
038000        CLOSE CATMEDSA
038100     END-IF.
038200
038300 1150-CARGAR-RUTAS-F. EXIT.
038400
038500
038600*----------------------------------------------------------------
038700 1151-LEER-RUTA-I.
038800
038900     READ CATMEDSA
039000     IF FS-CATMED IS EQUAL '00' THEN
039100        ADD 1 TO WS-RUTA-CANT
039200        SET WS-RUTA-IX TO WS-RUTA-CANT
039300        MOVE MC-FILE-PATH TO WS-RUTA-GRAB(WS-RUTA-IX)
039400     END-IF.
039500
039600 1151-LEER-RUTA-F. EXIT.
039700
039800
039900
040000*----------------------------------------------------------------
040100*    FLUJO 1 - CACHE DE BOCAS 'OH' CLAVE EN DIGITOS DEL UWI
040200 1200-CARGAR-CACHE-I.
040300
040400     SET WS-I TO 1
040500     PERFORM 1210-CARGAR-CACHE-BOCA-I THRU 1210-CARGAR-CACHE-BOCA-F
040600             UNTIL WS-I > WS-BOCA-CANT.
040700
040800 1200-CARGAR-CACHE-F. EXIT.
040900
041000
041100*----------------------------------------------------------------
041200 1210-CARGAR-CACHE-BOCA-I.
041300
041400     IF WB-NAME(WS-I) = 'OH' THEN
041500        SET WS-J TO 1
041600        PERFORM 1220-CARGAR-CACHE-POZO-I THRU 1220-CARGAR-CACHE-POZO-F
041700                UNTIL WS-J > WS-POZO-CANT
041800     END-IF
041900     ADD 1 TO WS-I.
042000
042100 1210-CARGAR-CACHE-BOCA-F. EXIT.
042200
042300
042400*----------------------------------------------------------------
042500 1220-CARGAR-CACHE-POZO-I.
042600
042700     IF WM-WELL-ID(WS-J) = WB-WELL-ID(WS-I) THEN
042800        ADD 1 TO WS-CACHE-CANT
042900        SET WS-CACHE-IX TO WS-CACHE-CANT
043000        PERFORM 1250-DIGITOS-DE-UWI-I THRU 1250-DIGITOS-DE-UWI-F
043100        MOVE WS-NOMBRE-DIGITOS(1:14)
043200             TO WS-CACHE-DIGITOS(WS-CACHE-IX)
043300        MOVE WB-WELLBORE-ID(WS-I)
043400             TO WS-CACHE-BOCA-ID(WS-CACHE-IX)
043500     END-IF
043600     ADD 1 TO WS-J.
043700
043800 1220-CARGAR-CACHE-POZO-F. EXIT.
043900
044000
044100*----------------------------------------------------------------
044200*    REDUCE WM-UWI(WS-J) A SOLO DIGITOS EN WS-NOMBRE-DIGITOS
044300 1250-DIGITOS-DE-UWI-I.
044400
044500     MOVE WM-UWI(WS-J)    TO WS-NOMBRE-WORK
044600     MOVE SPACES          TO WS-NOMBRE-DIGITOS
044700     MOVE ZERO            TO WS-NOMBRE-DIG-LARGO
044800     SET WS-K TO 1
044900     PERFORM 1255-PROBAR-CAR-UWI-I THRU 1255-PROBAR-CAR-UWI-F
045000             UNTIL WS-K > 14.
045100
045200 1250-DIGITOS-DE-UWI-F. EXIT.
045300
045400
045500*----------------------------------------------------------------
045600 1255-PROBAR-CAR-UWI-I.
045700
045800     IF WS-NOMBRE-CAR(WS-K) IS NUMERIC THEN
045900        ADD 1 TO WS-NOMBRE-DIG-LARGO
046000        MOVE WS-NOMBRE-CAR(WS-K)
046100             TO WS-NOMBRE-DIGITOS(WS-NOMBRE-DIG-LARGO:1)
046200     END-IF
046300     ADD 1 TO WS-K.
046400
046500 1255-PROBAR-CAR-UWI-F. EXIT.
046600
046700
046800*----------------------------------------------------------------
046900 2000-PROCESO-I.
047000
047100     IF MF-FILE-NAME(1:1) = '.' THEN
047200        ADD 1 TO WS-OMITIDOS
047300     ELSE
047400        PERFORM 2200-EXTRAER-DIGITOS-I  THRU 2200-EXTRAER-DIGITOS-F
047500        PERFORM 2250-BUSCAR-CANDIDATO-I THRU 2250-BUSCAR-CANDIDATO-F
047600        IF WS-CACHE-NO-ESTA THEN
047700           ADD 1 TO WS-OMITIDOS
047800        ELSE
047900           PERFORM 2300-VERIF-DUPLICADO-I THRU 2300-VERIF-DUPLICADO-F
048000           IF WS-RUTA-YA-EXISTE THEN
048100              CONTINUE
048200           ELSE
048300              PERFORM 2400-CLASIFICAR-MEDIO-I
048400                 THRU 2400-CLASIFICAR-MEDIO-F
048500              PERFORM 2500-EXTRAER-PROFUND-I
048600                 THRU 2500-EXTRAER-PROFUND-F
048700              PERFORM 2600-GRABAR-MEDIO-I
048800                 THRU 2600-GRABAR-MEDIO-F
048900           END-IF
049000        END-IF
049100     END-IF
049200
049300     PERFORM 2100-LEER-MEDIO-I THRU 2100-LEER-MEDIO-F.
049400
049500 2000-PROCESO-F. EXIT.
049600
049700
049800*----------------------------------------------------------------
049900 2100-LEER-MEDIO-I.
050000
050100     READ MEDIOENT INTO REG-MEDIOENT
050200         AT END
050300            SET WS-MEDIO-TERMINO TO TRUE
050400         NOT AT END
050500            ADD 1 TO WS-LEIDOS
050600     END-READ.
050700
050800 2100-LEER-MEDIO-F. EXIT.
050900
051000
051100*----------------------------------------------------------------
051200*    REGLA D1 (1RA PARTE) - NOMBRE Y CARPETA REDUCIDOS A DIGITOS
051300 2200-EXTRAER-DIGITOS-I.
051400
051500     IF WS-MEDIO-TERMINO THEN
051600        GO TO 2200-EXTRAER-DIGITOS-F
051700     END-IF
051800
051900     MOVE MF-FILE-NAME    TO WS-NOMBRE-WORK
052000     MOVE SPACES          TO WS-NOMBRE-DIGITOS
052100     MOVE ZERO            TO WS-NOMBRE-DIG-LARGO
052200     SET WS-K TO 1
052300     PERFORM 2205-PROBAR-CAR-NOMBRE-I THRU 2205-PROBAR-CAR-NOMBRE-F
052400             UNTIL WS-K > 80
052500
052600     MOVE MF-PARENT-NAME  TO WS-PADRE-WORK
052700     MOVE SPACES          TO WS-PADRE-DIGITOS
052800     MOVE ZERO            TO WS-PADRE-DIG-LARGO
052900     SET WS-K TO 1
053000     PERFORM 2210-PROBAR-CAR-PADRE-I THRU 2210-PROBAR-CAR-PADRE-F
053100             UNTIL WS-K > 40.
053200
053300 2200-EXTRAER-DIGITOS-F. EXIT.
053400
053500
053600*----------------------------------------------------------------
053700 2205-PROBAR-CAR-NOMBRE-I.
053800
053900     IF WS-NOMBRE-CAR(WS-K) IS NUMERIC THEN
054000        ADD 1 TO WS-NOMBRE-DIG-LARGO
054100        MOVE WS-NOMBRE-CAR(WS-K)
054200             TO WS-NOMBRE-DIGITOS(WS-NOMBRE-DIG-LARGO:1)
054300     END-IF
054400     ADD 1 TO WS-K.
054500
054600 2205-PROBAR-CAR-NOMBRE-F. EXIT.
054700
054800
054900*----------------------------------------------------------------
055000 2210-PROBAR-CAR-PADRE-I.
055100
055200     IF WS-PADRE-CAR(WS-K) IS NUMERIC THEN
055300        ADD 1 TO WS-PADRE-DIG-LARGO
055400        MOVE WS-PADRE-CAR(WS-K)
055500             TO WS-PADRE-DIGITOS(WS-PADRE-DIG-LARGO:1)
055600     END-IF
055700     ADD 1 TO WS-K.
055800
055900 2210-PROBAR-CAR-PADRE-F. EXIT.
056000
056100
056200*----------------------------------------------------------------
056300*    REGLA D1 (2DA PARTE) - CANDIDATOS DE 10 A 14 DIGITOS,
056400*    TOMADOS DEL STRING DE DIGITOS DEL NOMBRE PRIMERO, LUEGO EL
056500*    DE LA CARPETA. SE PRUEBAN LAS VENTANAS DE MAYOR A MENOR
056600*    LONGITUD (14,13,...,10) EN CADA POSICION DE INICIO.
056700 2250-BUSCAR-CANDIDATO-I.
056800
056900     SET WS-CACHE-NO-ESTA TO TRUE
057000
057100     SET WS-I TO 14
057200     PERFORM 2251-VENTANA-NOMBRE-I THRU 2251-VENTANA-NOMBRE-F
057300             UNTIL WS-I < 10 OR WS-CACHE-ESTA
057400
057500     IF WS-CACHE-NO-ESTA THEN
057600        SET WS-I TO 14
057700        PERFORM 2255-VENTANA-PADRE-I THRU 2255-VENTANA-PADRE-F
057800                UNTIL WS-I < 10 OR WS-CACHE-ESTA
057900     END-IF.
058000
058100 2250-BUSCAR-CANDIDATO-F. EXIT.
058200
058300
058400*----------------------------------------------------------------
058500 2251-VENTANA-NOMBRE-I.
058600
058700     SET WS-J TO 1
058800     PERFORM 2252-PROBAR-VENTANA-NOMBRE-I
058900        THRU 2252-PROBAR-VENTANA-NOMBRE-F
059000             UNTIL (WS-J + WS-I - 1) > WS-NOMBRE-DIG-LARGO
059100             OR WS-CACHE-ESTA
059200     SUBTRACT 1 FROM WS-I.
059300
059400 2251-VENTANA-NOMBRE-F. EXIT.
059500
059600
059700*----------------------------------------------------------------
059800 2252-PROBAR-VENTANA-NOMBRE-I.
059900
060000     MOVE SPACES TO WS-CANDIDATO
060100     MOVE WS-NOMBRE-DIGITOS(WS-J:WS-I) TO WS-CANDIDATO(1:WS-I)
060200     PERFORM 2260-PROBAR-CACHE-I THRU 2260-PROBAR-CACHE-F
060300     ADD 1 TO WS-J.
060400
060500 2252-PROBAR-VENTANA-NOMBRE-F. EXIT.
060600
060700
060800*----------------------------------------------------------------
060900 2255-VENTANA-PADRE-I.
061000
061100     SET WS-J TO 1
061200     PERFORM 2256-PROBAR-VENTANA-PADRE-I
061300        THRU 2256-PROBAR-VENTANA-PADRE-F
061400             UNTIL (WS-J + WS-I - 1) > WS-PADRE-DIG-LARGO
061500             OR WS-CACHE-ESTA
061600     SUBTRACT 1 FROM WS-I.
061700
061800 2255-VENTANA-PADRE-F. EXIT.
061900
062000
062100*----------------------------------------------------------------
062200 2256-PROBAR-VENTANA-PADRE-I.
062300
062400     MOVE SPACES TO WS-CANDIDATO
062500     MOVE WS-PADRE-DIGITOS(WS-J:WS-I) TO WS-CANDIDATO(1:WS-I)
062600     PERFORM 2260-PROBAR-CACHE-I THRU 2260-PROBAR-CACHE-F
062700     ADD 1 TO WS-J.
062800
062900 2256-PROBAR-VENTANA-PADRE-F. EXIT.
063000
063100
063200*----------------------------------------------------------------
063300 2260-PROBAR-CACHE-I.
063400
063500     SET WS-CACHE-IX TO 1
063600     IF WS-CACHE-CANT > 0 THEN
063700        SEARCH WS-CACHE
063800           AT END
063900              CONTINUE
064000           WHEN WS-CACHE-DIGITOS(WS-CACHE-IX) = WS-CANDIDATO
064100              SET WS-CACHE-ESTA TO TRUE
064200              SET WS-CACHE-IDX-ENC TO WS-CACHE-IX
064300        END-SEARCH
064400     END-IF.
064500
064600 2260-PROBAR-CACHE-F. EXIT.
064700
064800
064900*----------------------------------------------------------------
065000*    REGLA D5 - RUTA YA GRABADA EN ESTA CORRIDA SE OMITE
065100 2300-VERIF-DUPLICADO-I.
065200
065300     SET WS-RUTA-NUEVA TO TRUE
065400     SET WS-RUTA-IX TO 1
065500     IF WS-RUTA-CANT > 0 THEN
065600        SEARCH WS-RUTA-GRAB
065700           AT END
065800              SET WS-RUTA-NUEVA TO TRUE
065900           WHEN WS-RUTA-GRAB(WS-RUTA-IX) = MF-FULL-PATH
066000              SET WS-RUTA-YA-EXISTE TO TRUE
066100        END-SEARCH
066200     END-IF.
066300
066400 2300-VERIF-DUPLICADO-F. EXIT.
066500
066600
066700*----------------------------------------------------------------
066800*    REGLA D2 - CLASIFICACION POR PALABRA CLAVE (MINUSCULAS).
066900*    SE ARMA WS-NOMBRE-MINUS POR INSPECT...CONVERTING (SIN USAR
067000*    FUNCIONES INTRINSECAS) Y SE PRUEBA CADA PALABRA CLAVE CON
067100*    LA SUBRUTINA DE BUSQUEDA DE SUBCADENA (PARRAFO 2410).
067200 2400-CLASIFICAR-MEDIO-I.
067300
067400     MOVE MF-FILE-NAME TO WS-NOMBRE-MINUS
067500     INSPECT WS-NOMBRE-MINUS CONVERTING
067600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067700          TO 'abcdefghijklmnopqrstuvwxyz'
067800
067900     PERFORM 2405-LARGO-NOMBRE-I THRU 2405-LARGO-NOMBRE-F
068000
068100     MOVE SPACES TO WS-TIPO-MEDIO
068200     MOVE SPACES TO WS-ETIQUETA
068300
068400     SET WS-CORE-PHOTO-NO TO TRUE
068500
068600     MOVE 'core_photo' TO WS-SUB-BUSCAR  MOVE 10 TO WS-SUB-LARGO
068700     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
068800     MOVE WS-SUB-HALLADA TO WS-HAY-CORE-PHOTO
068900     IF WS-SUB-ENCONTRADA THEN SET WS-CORE-PHOTO-SI TO TRUE END-IF
069000
069100     MOVE 'slab'        TO WS-SUB-BUSCAR  MOVE 04 TO WS-SUB-LARGO
069200     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
069300     IF WS-SUB-ENCONTRADA THEN SET WS-CORE-PHOTO-SI TO TRUE END-IF
069400
069500     MOVE 'box'         TO WS-SUB-BUSCAR  MOVE 03 TO WS-SUB-LARGO
069600     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
069700     IF WS-SUB-ENCONTRADA THEN SET WS-CORE-PHOTO-SI TO TRUE END-IF
069800
069900     MOVE 'tray'        TO WS-SUB-BUSCAR  MOVE 04 TO WS-SUB-LARGO
070000     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
070100     IF WS-SUB-ENCONTRADA THEN SET WS-CORE-PHOTO-SI TO TRUE END-IF
070200
070300     IF WS-CORE-PHOTO-SI THEN
070400        MOVE 'Core Photo' TO WS-TIPO-MEDIO
070500        PERFORM 2420-ETIQUETA-CORE-I THRU 2420-ETIQUETA-CORE-F
070600     ELSE
070700        PERFORM 2430-PROBAR-THIN-SECTION-I
070800           THRU 2430-PROBAR-THIN-SECTION-F
070900     END-IF.
071000
071100 2400-CLASIFICAR-MEDIO-F. EXIT.
071200
071300
071400*----------------------------------------------------------------
071500 2405-LARGO-NOMBRE-I.
071600
071700     MOVE ZERO TO WS-NOMBRE-LARGO
071800     SET WS-K TO 80
071900     PERFORM 2406-PROBAR-CAR-LARGO-I THRU 2406-PROBAR-CAR-LARGO-F
072000             UNTIL WS-K < 1 OR WS-NOMBRE-LARGO NOT = ZERO.
072100
072200 2405-LARGO-NOMBRE-F. EXIT.
072300
072400
072500*----------------------------------------------------------------
072600 2406-PROBAR-CAR-LARGO-I.
072700
072800     IF WS-NOMBRE-MINUS(WS-K:1) NOT = SPACE THEN
072900        MOVE WS-K TO WS-NOMBRE-LARGO
073000     END-IF
073100     SUBTRACT 1 FROM WS-K.
073200
073300 2406-PROBAR-CAR-LARGO-F. EXIT.
073400
073500
073600*----------------------------------------------------------------
073700*    SUBRUTINA GENERAL DE BUSQUEDA DE SUBCADENA (SIN FUNCIONES
073800*    INTRINSECAS - COMPARACION DIRECTA POR REFERENCE MODIFICATION)
073900*    ENTRADA : WS-NOMBRE-MINUS, WS-SUB-BUSCAR, WS-SUB-LARGO
074000*    SALIDA  : WS-SUB-HALLADA ('Y'/'N'), WS-SUB-POS (1A OCURR.)
074100 2410-BUSCAR-SUBCADENA-I.
074200
074300     SET WS-SUB-NO-ENCONTRADA TO TRUE
074400     MOVE ZERO TO WS-SUB-POS
074500
074600     SET WS-K TO 1
074700     PERFORM 2411-PROBAR-POSICION-I THRU 2411-PROBAR-POSICION-F
074800             UNTIL (WS-K + WS-SUB-LARGO - 1) > 80
074900             OR WS-SUB-ENCONTRADA.
075000
075100 2410-BUSCAR-SUBCADENA-F. EXIT.
075200
075300
075400*----------------------------------------------------------------
075500 2411-PROBAR-POSICION-I.
075600
075700     IF WS-NOMBRE-MINUS(WS-K:WS-SUB-LARGO)
075800                   = WS-SUB-BUSCAR(1:WS-SUB-LARGO) THEN
075900        SET WS-SUB-ENCONTRADA TO TRUE
076000        MOVE WS-K TO WS-SUB-POS
076100     END-IF
076200     ADD 1 TO WS-K.
076300
076400 2411-PROBAR-POSICION-F. EXIT.
076500
076600
076700*----------------------------------------------------------------
076800 2420-ETIQUETA-CORE-I.
076900
077000     MOVE 'uv'          TO WS-SUB-BUSCAR  MOVE 02 TO WS-SUB-LARGO
077100     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
077200     MOVE WS-SUB-HALLADA TO WS-HAY-UV
077300
077400     MOVE 'ultraviolet'  TO WS-SUB-BUSCAR  MOVE 11 TO WS-SUB-LARGO
077500     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
077600     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-UV END-IF
077700
077800     IF WS-HAY-UV = 'Y' THEN
077900        MOVE 'UV Light'    TO WS-ETIQUETA
078000     ELSE
078100        MOVE 'White Light' TO WS-ETIQUETA
078200     END-IF.
078300
078400 2420-ETIQUETA-CORE-F. EXIT.
078500
078600
078700*----------------------------------------------------------------
078800*    REGLA D2.2 - SECCION FINA / MICROGRAFIA
078900 2430-PROBAR-THIN-SECTION-I.
079000
079100     SET WS-CORE-PHOTO-NO TO TRUE
079200
079300     MOVE 'thin_section' TO WS-SUB-BUSCAR  MOVE 12 TO WS-SUB-LARGO
079400     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
079500     MOVE WS-SUB-HALLADA TO WS-HAY-THIN-SECTION
079600
079700     MOVE 'ts_'          TO WS-SUB-BUSCAR  MOVE 03 TO WS-SUB-LARGO
079800     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
079900     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-THIN-SECTION
080000                           END-IF
080100
080200     MOVE 'micrograph'   TO WS-SUB-BUSCAR  MOVE 10 TO WS-SUB-LARGO
080300     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
080400     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-THIN-SECTION
080500                           END-IF
080600
080700     IF WS-HAY-THIN-SECTION = 'Y' THEN
080800        MOVE 'Thin Section Photo' TO WS-TIPO-MEDIO
080900
081000        MOVE 'xpl'          TO WS-SUB-BUSCAR MOVE 03 TO WS-SUB-LARGO
081100        PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
081200        MOVE WS-SUB-HALLADA TO WS-HAY-XPL
081300
081400        MOVE 'cross_polar'  TO WS-SUB-BUSCAR MOVE 11 TO WS-SUB-LARGO
081500        PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
081600        IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-XPL END-IF
081700
081800        MOVE 'ppl'          TO WS-SUB-BUSCAR MOVE 03 TO WS-SUB-LARGO
081900        PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
082000        MOVE WS-SUB-HALLADA TO WS-HAY-PPL
082100
082200        MOVE 'plane_polar'  TO WS-SUB-BUSCAR MOVE 11 TO WS-SUB-LARGO
082300        PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
082400        IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-PPL END-IF
082500
082600        IF WS-HAY-XPL = 'Y' THEN
082700           MOVE 'Cross-Polarized (XPL)' TO WS-ETIQUETA
082800        ELSE
082900           IF WS-HAY-PPL = 'Y' THEN
083000              MOVE 'Plane-Polarized (PPL)' TO WS-ETIQUETA
083100           ELSE
083200              MOVE 'Unknown Light' TO WS-ETIQUETA
083300           END-IF
083400        END-IF
083500     ELSE
083600        PERFORM 2440-PROBAR-SEM-I THRU 2440-PROBAR-SEM-F
083700     END-IF.
083800
083900 2430-PROBAR-THIN-SECTION-F. EXIT.
084000
084100
084200*----------------------------------------------------------------
084300*    REGLA D2.3 - IMAGEN SEM
084400 2440-PROBAR-SEM-I.
084500
084600     MOVE 'sem'               TO WS-SUB-BUSCAR  MOVE 03 TO WS-SUB-LARGO
084700     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
084800     MOVE WS-SUB-HALLADA TO WS-HAY-SEM
084900
085000     MOVE 'scanning_electron' TO WS-SUB-BUSCAR  MOVE 17 TO WS-SUB-LARGO
085100     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
085200     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-SEM END-IF
085300
085400     IF WS-HAY-SEM = 'Y' THEN
085500        MOVE 'SEM Image'  TO WS-TIPO-MEDIO
085600        MOVE 'Microscopy' TO WS-ETIQUETA
085700     ELSE
085800        PERFORM 2450-PROBAR-DOCUMENTO-I THRU 2450-PROBAR-DOCUMENTO-F
085900     END-IF.
086000
086100 2440-PROBAR-SEM-F. EXIT.
086200
086300
086400*----------------------------------------------------------------
086500*    REGLA D2.4 - DOCUMENTOS (TERMINAN EN PDF/DOC/DOCX)
086600 2450-PROBAR-DOCUMENTO-I.
086700
086800     SET WS-ES-DOCUMENTO-NO TO TRUE
086900
087000     IF WS-NOMBRE-LARGO >= 3 THEN
087100        IF WS-NOMBRE-MINUS(WS-NOMBRE-LARGO - 2:3) = 'pdf' THEN
087200           SET WS-ES-DOCUMENTO-SI TO TRUE
087300        END-IF
087400     END-IF
087500     IF WS-NOMBRE-LARGO >= 3 THEN
087600        IF WS-NOMBRE-MINUS(WS-NOMBRE-LARGO - 2:3) = 'doc' THEN
087700           SET WS-ES-DOCUMENTO-SI TO TRUE
087800        END-IF
087900     END-IF
088000     IF WS-NOMBRE-LARGO >= 4 THEN
088100        IF WS-NOMBRE-MINUS(WS-NOMBRE-LARGO - 3:4) = 'docx' THEN
088200           SET WS-ES-DOCUMENTO-SI TO TRUE
088300        END-IF
088400     END-IF
088500
088600     IF WS-ES-DOCUMENTO-SI THEN
088700        MOVE 'doc'  TO WS-FORMATO
088800
088900        MOVE 'mudlog'     TO WS-SUB-BUSCAR MOVE 06 TO WS-SUB-LARGO
089000        PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
089100        IF WS-SUB-ENCONTRADA THEN
089200           MOVE 'Mudlog'            TO WS-ETIQUETA
089300           MOVE 'Geological Report'  TO WS-TIPO-MEDIO
089400        ELSE
089500           MOVE 'core_desc'  TO WS-SUB-BUSCAR MOVE 09 TO WS-SUB-LARGO
089600           PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
089700           MOVE WS-SUB-HALLADA TO WS-HAY-CORE-DESC
089800           MOVE 'description' TO WS-SUB-BUSCAR MOVE 11 TO WS-SUB-LARGO
089900           PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
090000           IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-CORE-DESC
090100                                 END-IF
090200           IF WS-HAY-CORE-DESC = 'Y' THEN
090300              MOVE 'Core Description' TO WS-ETIQUETA
090400              MOVE 'Digitized Log'     TO WS-TIPO-MEDIO
090500           ELSE
090600              MOVE 'routine' TO WS-SUB-BUSCAR MOVE 07 TO WS-SUB-LARGO
090700              PERFORM 2410-BUSCAR-SUBCADENA-I
090800                 THRU 2410-BUSCAR-SUBCADENA-F
090900              MOVE WS-SUB-HALLADA TO WS-HAY-ROUTINE
091000              MOVE 'rca' TO WS-SUB-BUSCAR MOVE 03 TO WS-SUB-LARGO
091100              PERFORM 2410-BUSCAR-SUBCADENA-I
091200                 THRU 2410-BUSCAR-SUBCADENA-F
091300              IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-ROUTINE
091400                                    END-IF
091500              IF WS-HAY-ROUTINE = 'Y' THEN
091600                 MOVE 'Lab Report'               TO WS-ETIQUETA
091700                 MOVE 'Routine Core Analysis'     TO WS-TIPO-MEDIO
091800              ELSE
091900                 MOVE 'special' TO WS-SUB-BUSCAR MOVE 07 TO WS-SUB-LARGO
092000                 PERFORM 2410-BUSCAR-SUBCADENA-I
092100                    THRU 2410-BUSCAR-SUBCADENA-F
092200                 MOVE WS-SUB-HALLADA TO WS-HAY-SPECIAL
092300                 MOVE 'scal' TO WS-SUB-BUSCAR MOVE 04 TO WS-SUB-LARGO
092400                 PERFORM 2410-BUSCAR-SUBCADENA-I
092500                    THRU 2410-BUSCAR-SUBCADENA-F
092600                 IF WS-SUB-ENCONTRADA THEN
092700                    MOVE 'Y' TO WS-HAY-SPECIAL
092800                 END-IF
092900                 IF WS-HAY-SPECIAL = 'Y' THEN
093000                    MOVE 'Lab Report'              TO WS-ETIQUETA
093100                    MOVE 'Special Core Analysis'    TO WS-TIPO-MEDIO
093200                 ELSE
093300                    MOVE 'Document'        TO WS-ETIQUETA
093400                    MOVE 'General Report'  TO WS-TIPO-MEDIO
093500                 END-IF
093600              END-IF
093700           END-IF
093800        END-IF
093900     ELSE
094000        PERFORM 2460-PROBAR-RASTER-I THRU 2460-PROBAR-RASTER-F
094100     END-IF.
094200
094300 2450-PROBAR-DOCUMENTO-F. EXIT.
094400
094500
094600*----------------------------------------------------------------
094700*    REGLA D2.5 - IMAGEN RASTER DE REGISTRO (.TIF/.TIFF + LOG)
094800 2460-PROBAR-RASTER-I.
094900
095000     MOVE '.tif'  TO WS-SUB-BUSCAR  MOVE 04 TO WS-SUB-LARGO
095100     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
095200     MOVE WS-SUB-HALLADA TO WS-HAY-TIF
095300
095400     MOVE '.tiff' TO WS-SUB-BUSCAR  MOVE 05 TO WS-SUB-LARGO
095500     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
095600     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-TIF END-IF
095700
095800     MOVE 'log'       TO WS-SUB-BUSCAR  MOVE 03 TO WS-SUB-LARGO
095900     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
096000     MOVE WS-SUB-HALLADA TO WS-HAY-LOGWORD
096100
096200     MOVE 'composite' TO WS-SUB-BUSCAR  MOVE 09 TO WS-SUB-LARGO
096300     PERFORM 2410-BUSCAR-SUBCADENA-I THRU 2410-BUSCAR-SUBCADENA-F
096400     IF WS-SUB-ENCONTRADA THEN MOVE 'Y' TO WS-HAY-LOGWORD END-IF
096500
096600     IF WS-HAY-TIF = 'Y' AND WS-HAY-LOGWORD = 'Y' THEN
096700        MOVE 'Raster Log'        TO WS-TIPO-MEDIO
096800        MOVE 'Scanned Log Image' TO WS-ETIQUETA
096900     ELSE
097000        MOVE 'General Media'  TO WS-TIPO-MEDIO
097100        MOVE 'Auto-Imported' TO WS-ETIQUETA
097200     END-IF.
097300
097400 2460-PROBAR-RASTER-F. EXIT.
097500
097600
097700*----------------------------------------------------------------
097800*    REGLA D3 - EXTRACCION DE PROFUNDIDAD DEL NOMBRE DE ARCHIVO.
097900*    SE BUSCA PRIMERO UN PATRON DE RANGO (DOS NUMEROS SEPARADOS
098000*    POR GUION/GUION BAJO/"TO"), LUEGO UN PATRON DE UN SOLO
098100*    NUMERO. SI NINGUNO APARECE SE DEJA LA BANDERA EN 'N'.
098200 2500-EXTRAER-PROFUND-I.
098300
098400     MOVE ZERO TO WS-PROF-TOPE
098500     MOVE ZERO TO WS-PROF-BASE
098600     MOVE 'N'  TO WS-PROF-BANDERA
098700
098800     PERFORM 2510-PATRON-RANGO-I THRU 2510-PATRON-RANGO-F
098900
099000     IF WS-PROF-BANDERA = 'N' THEN
099100        PERFORM 2520-PATRON-UNICO-I THRU 2520-PATRON-UNICO-F
099200     END-IF.
099300
099400 2500-EXTRAER-PROFUND-F. EXIT.
099500
099600
099700*----------------------------------------------------------------
099800*    RECORRE EL NOMBRE BUSCANDO DOS CORRIDAS NUMERICAS SEPARADAS
099900*    POR UN UNICO SEPARADOR, PRECEDIDAS POR UN DELIMITADOR Y
100000*    SEGUIDAS POR UN NO-DIGITO O FIN DE CADENA.
100100 2510-PATRON-RANGO-I.
100200
100300     MOVE ZERO TO WS-N1
100400     MOVE ZERO TO WS-N2
100500     MOVE ZERO TO WS-N1-LARGO
100600     MOVE ZERO TO WS-N2-LARGO
100700     SET WS-RANGO-NO-HALLADO TO TRUE
100800
100900     SET WS-K TO 1
101000     PERFORM 2513-PROBAR-DELIM-RANGO-I THRU 2513-PROBAR-DELIM-RANGO-F
101100             UNTIL WS-K > WS-NOMBRE-LARGO OR WS-RANGO-HALLADO
101200
101300     IF WS-RANGO-HALLADO THEN
101400        IF WS-N1 < WS-N2 THEN
101500           MOVE WS-N1 TO WS-PROF-TOPE
101600           MOVE WS-N2 TO WS-PROF-BASE
101700        ELSE
101800           MOVE WS-N2 TO WS-PROF-TOPE
101900           MOVE WS-N1 TO WS-PROF-BASE
102000        END-IF
102100        MOVE 'Y' TO WS-PROF-BANDERA
102200     END-IF.
102300
102400 2510-PATRON-RANGO-F. EXIT.
102500
102600
102700*----------------------------------------------------------------
102800 2513-PROBAR-DELIM-RANGO-I.
102900
103000     IF WS-NOMBRE-MINUS(WS-K:1) = '-' OR
103100        WS-NOMBRE-MINUS(WS-K:1) = '_' OR
103200        WS-NOMBRE-MINUS(WS-K:1) = SPACE THEN
103300        PERFORM 2511-PROBAR-RANGO-DESDE-I
103400           THRU 2511-PROBAR-RANGO-DESDE-F
103500     END-IF
103600     ADD 1 TO WS-K.
103700
103800 2513-PROBAR-DELIM-RANGO-F. EXIT.
103900
104000
104100*----------------------------------------------------------------
104200*    A PARTIR DE LA POSICION WS-K+1, INTENTA LEER NUMERO 1,
104300*    SEPARADOR, NUMERO 2 Y UN CIERRE VALIDO (NO-DIGITO O FIN).
104400 2511-PROBAR-RANGO-DESDE-I.
104500
104600     MOVE WS-K TO WS-P
104700     ADD 1 TO WS-P
104800     PERFORM 2512-LEER-NUMERO-I THRU 2512-LEER-NUMERO-F
104900     IF WS-NUM-LARGO = 0 THEN
105000        GO TO 2511-PROBAR-RANGO-DESDE-F
105100     END-IF
105200     MOVE WS-NUM-VALOR TO WS-N1
105300     MOVE WS-NUM-LARGO TO WS-N1-LARGO
105400     MOVE WS-P         TO WS-P2
105500
105600     IF WS-P2 > WS-NOMBRE-LARGO THEN
105700        GO TO 2511-PROBAR-RANGO-DESDE-F
105800     END-IF
105900
106000     IF WS-NOMBRE-MINUS(WS-P2:1) = '-' OR
106100        WS-NOMBRE-MINUS(WS-P2:1) = '_' THEN
106200        ADD 1 TO WS-P2
106300     ELSE
106400        IF WS-P2 + 1 <= WS-NOMBRE-LARGO AND
106500           WS-NOMBRE-MINUS(WS-P2:2) = 'to' THEN
106600           ADD 2 TO WS-P2
106700        ELSE
106800           GO TO 2511-PROBAR-RANGO-DESDE-F
106900        END-IF
107000     END-IF
107100
107200     MOVE WS-P2 TO WS-P
107300     PERFORM 2512-LEER-NUMERO-I THRU 2512-LEER-NUMERO-F
107400     IF WS-NUM-LARGO = 0 THEN
107500        GO TO 2511-PROBAR-RANGO-DESDE-F
107600     END-IF
107700     MOVE WS-NUM-VALOR TO WS-N2
107800     MOVE WS-NUM-LARGO TO WS-N2-LARGO
107900
108000     IF WS-P > WS-NOMBRE-LARGO THEN
108100        SET WS-RANGO-HALLADO TO TRUE
108200     ELSE
108300        IF WS-NOMBRE-MINUS(WS-P:1) IS NOT NUMERIC THEN
108400           SET WS-RANGO-HALLADO TO TRUE
108500        END-IF
108600     END-IF.
108700
108800 2511-PROBAR-RANGO-DESDE-F. EXIT.
108900
109000
109100*----------------------------------------------------------------
109200*    LEE UNA CORRIDA DE 1 A 5 DIGITOS (CON DECIMALES OPCIONALES)
109300*    DESDE WS-P EN WS-NOMBRE-MINUS. DEVUELVE WS-NUM-VALOR Y
109400*    WS-NUM-LARGO (CUANTOS CARACTERES SE CONSUMIERON) Y DEJA
109500*    WS-P POSICIONADO DESPUES DEL NUMERO.
109600 2512-LEER-NUMERO-I.
109700
109800     MOVE ZERO TO WS-NUM-VALOR
109900     MOVE ZERO TO WS-NUM-LARGO
110000     MOVE ZERO TO WS-NUM-ENTDIG
110100     MOVE ZERO TO WS-NUM-INT
110200     MOVE ZERO TO WS-NUM-DEC
110300     MOVE ZERO TO WS-NUM-DECDIG
110400
110500     PERFORM 2514-LEER-DIGITO-ENTERO-I THRU 2514-LEER-DIGITO-ENTERO-F
110600             UNTIL WS-P > WS-NOMBRE-LARGO
110700             OR WS-NOMBRE-MINUS(WS-P:1) IS NOT NUMERIC
110800             OR WS-NUM-ENTDIG >= 5
110900
111000     IF WS-NUM-LARGO > 0
111100        AND WS-P <= WS-NOMBRE-LARGO
111200        AND WS-NOMBRE-MINUS(WS-P:1) = '.' THEN
111300        ADD 1 TO WS-P
111400        PERFORM 2515-LEER-DIGITO-DECIMAL-I THRU 2515-LEER-DIGITO-DECIMAL-F
111500                UNTIL WS-P > WS-NOMBRE-LARGO
111600                OR WS-NOMBRE-MINUS(WS-P:1) IS NOT NUMERIC
111700                OR WS-NUM-DECDIG >= 2
111800     END-IF
111900
112000     EVALUATE WS-NUM-DECDIG
112100        WHEN 0
112200           COMPUTE WS-NUM-VALOR = WS-NUM-INT
112300        WHEN 1
112400           COMPUTE WS-NUM-VALOR = WS-NUM-INT + (WS-NUM-DEC / 10)
112500        WHEN OTHER
112600           COMPUTE WS-NUM-VALOR = WS-NUM-INT + (WS-NUM-DEC / 100)
112700     END-EVALUATE.
112800
112900 2512-LEER-NUMERO-F. EXIT.
113000
113100
113200*----------------------------------------------------------------
113300 2514-LEER-DIGITO-ENTERO-I.
113400
113500     MOVE WS-NOMBRE-MINUS(WS-P:1) TO WS-DIGITO-CHAR
113600     COMPUTE WS-NUM-INT = WS-NUM-INT * 10 + WS-DIGITO-NUM
113700     ADD 1 TO WS-NUM-ENTDIG
113800     ADD 1 TO WS-NUM-LARGO
113900     ADD 1 TO WS-P.
114000
114100 2514-LEER-DIGITO-ENTERO-F. EXIT.
114200
114300
114400*----------------------------------------------------------------
114500 2515-LEER-DIGITO-DECIMAL-I.
114600
114700     MOVE WS-NOMBRE-MINUS(WS-P:1) TO WS-DIGITO-CHAR
114800     COMPUTE WS-NUM-DEC = WS-NUM-DEC * 10 + WS-DIGITO-NUM
114900     ADD 1 TO WS-NUM-DECDIG
115000     ADD 1 TO WS-NUM-LARGO
115100     ADD 1 TO WS-P.
115200
115300 2515-LEER-DIGITO-DECIMAL-F. EXIT.
115400
115500
115600*----------------------------------------------------------------
115700*    PATRON DE PROFUNDIDAD UNICA (SIN SEGUNDO NUMERO)
115800 2520-PATRON-UNICO-I.
115900
116000     SET WS-RANGO-NO-HALLADO TO TRUE
116100
116200     SET WS-K TO 1
116300     PERFORM 2521-PROBAR-DELIM-UNICO-I THRU 2521-PROBAR-DELIM-UNICO-F
116400             UNTIL WS-K > WS-NOMBRE-LARGO OR WS-RANGO-HALLADO
116500
116600     IF WS-RANGO-HALLADO THEN
116700        MOVE WS-N1 TO WS-PROF-TOPE
116800        MOVE WS-N1 TO WS-PROF-BASE
116900        MOVE 'Y'   TO WS-PROF-BANDERA
117000     END-IF.
117100
117200 2520-PATRON-UNICO-F. EXIT.
117300
117400
117500*----------------------------------------------------------------
117600 2521-PROBAR-DELIM-UNICO-I.
117700
117800     IF WS-NOMBRE-MINUS(WS-K:1) = '-' OR
117900        WS-NOMBRE-MINUS(WS-K:1) = '_' OR
118000        WS-NOMBRE-MINUS(WS-K:1) = SPACE THEN
118100        MOVE WS-K TO WS-P
118200        ADD 1 TO WS-P
118300        PERFORM 2512-LEER-NUMERO-I THRU 2512-LEER-NUMERO-F
118400        IF WS-NUM-LARGO > 0 THEN
118500           SET WS-RANGO-HALLADO TO TRUE
118600           MOVE WS-NUM-VALOR TO WS-N1
118700        END-IF
118800     END-IF
118900     ADD 1 TO WS-K.
119000
119100 2521-PROBAR-DELIM-UNICO-F. EXIT.
119200
119300
119400*----------------------------------------------------------------
119500*    REGLA D4 - FORMATO (EXTENSION EN MINUSCULAS SIN EL PUNTO)
119600*    Y GRABACION DEFINITIVA DEL REGISTRO DE CATALOGO
119700 2600-GRABAR-MEDIO-I.
119800
119900     PERFORM 2610-EXTRAER-EXTENSION-I THRU 2610-EXTRAER-EXTENSION-F
120000
120100     MOVE WS-CACHE-BOCA-ID(WS-CACHE-IDX-ENC) TO MC-WELLBORE-ID
120200     MOVE WS-TIPO-MEDIO                      TO MC-MEDIA-TYPE
120300     MOVE WS-FORMATO                         TO MC-FILE-FORMAT
120400     MOVE MF-FULL-PATH                       TO MC-FILE-PATH
120500     MOVE WS-PROF-TOPE                       TO MC-TOP-DEPTH
120600     MOVE WS-PROF-BASE                       TO MC-BASE-DEPTH
120700     MOVE WS-PROF-BANDERA                    TO MC-DEPTH-FLAG
120800
120900     PERFORM 2620-ARMAR-DESCRIPCION-I THRU 2620-ARMAR-DESCRIPCION-F
121000     MOVE WS-DESCRIPCION TO MC-DESCRIPTION
121100
121200     WRITE REG-CATMEDSA
121300
121400     IF FS-CATMED NOT = '00' THEN
121500        ADD 1 TO WS-ERRORES
121600     ELSE
121700        ADD 1 TO WS-RUTA-CANT
121800        SET WS-RUTA-IX TO WS-RUTA-CANT
121900        MOVE MF-FULL-PATH TO WS-RUTA-GRAB(WS-RUTA-IX)
122000        ADD 1 TO WS-NUEVOS
122100     END-IF.
122200
122300 2600-GRABAR-MEDIO-F. EXIT.
122400
122500
122600*----------------------------------------------------------------
122700*    REGLA D2 - ARMA WS-DESCRIPCION A PARTIR DEL LARGO REAL DE
122800*    WS-ETIQUETA Y MF-PARENT-NAME (SIN TRUNCAR EN EL PRIMER
122900*    ESPACIO INTERNO DE UN VALOR O NOMBRE DE CARPETA COMPUESTO)
123000 2620-ARMAR-DESCRIPCION-I.
123100
123200     MOVE ZERO TO WS-ETIQ-LARGO
123300     SET WS-K TO 30
123400     PERFORM 2621-PROBAR-CAR-ETIQUETA-I THRU 2621-PROBAR-CAR-ETIQUETA-F
123500             UNTIL WS-K < 1 OR WS-ETIQ-LARGO NOT = ZERO
123600
123700     MOVE ZERO TO WS-PADRE-NOM-LARGO
123800     SET WS-K TO 40
123900     PERFORM 2622-PROBAR-CAR-PADRE-I THRU 2622-PROBAR-CAR-PADRE-F
124000             UNTIL WS-K < 1 OR WS-PADRE-NOM-LARGO NOT = ZERO
124100
124200     MOVE SPACES TO WS-DESCRIPCION
124300     IF WS-ETIQ-LARGO > 0 AND WS-PADRE-NOM-LARGO > 0 THEN
124400        STRING WS-ETIQUETA(1:WS-ETIQ-LARGO)      DELIMITED BY SIZE
124500               ' | Source: '                     DELIMITED BY SIZE
124600               MF-PARENT-NAME(1:WS-PADRE-NOM-LARGO) DELIMITED BY SIZE
124700               INTO WS-DESCRIPCION
124800     ELSE
124900        IF WS-ETIQ-LARGO > 0 THEN
125000           MOVE WS-ETIQUETA(1:WS-ETIQ-LARGO) TO WS-DESCRIPCION
125100        END-IF
125200     END-IF.
125300
125400 2620-ARMAR-DESCRIPCION-F. EXIT.
125500
125600
125700*----------------------------------------------------------------
125800 2621-PROBAR-CAR-ETIQUETA-I.
125900
126000     IF WS-ETIQUETA(WS-K:1) NOT = SPACE THEN
126100        MOVE WS-K TO WS-ETIQ-LARGO
126200     END-IF
126300     SUBTRACT 1 FROM WS-K.
126400
126500 2621-PROBAR-CAR-ETIQUETA-F. EXIT.
126600
126700
126800*----------------------------------------------------------------
126900 2622-PROBAR-CAR-PADRE-I.
127000
127100     IF MF-PARENT-NAME(WS-K:1) NOT = SPACE THEN
127200        MOVE WS-K TO WS-PADRE-NOM-LARGO
127300     END-IF
127400     SUBTRACT 1 FROM WS-K.
127500
127600 2622-PROBAR-CAR-PADRE-F. EXIT.
127700
127800
127900*----------------------------------------------------------------
128000*    EXTENSION = TODO DESPUES DEL ULTIMO PUNTO, EN MINUSCULAS
128100 2610-EXTRAER-EXTENSION-I.
128200
128300     MOVE SPACES TO WS-FORMATO
128400     MOVE ZERO   TO WS-POS-PUNTO
128500
128600     SET WS-K TO 1
128700     PERFORM 2611-PROBAR-PUNTO-I THRU 2611-PROBAR-PUNTO-F
128800             UNTIL WS-K > WS-NOMBRE-LARGO
128900
129000     IF WS-POS-PUNTO > 0 AND WS-POS-PUNTO < WS-NOMBRE-LARGO THEN
129100        MOVE WS-NOMBRE-MINUS(WS-POS-PUNTO + 1 :
129200                             WS-NOMBRE-LARGO - WS-POS-PUNTO)
129300             TO WS-FORMATO
129400     END-IF.
129500
129600 2610-EXTRAER-EXTENSION-F. EXIT.
129700
129800
129900*----------------------------------------------------------------
130000 2611-PROBAR-PUNTO-I.
130100
130200     IF WS-NOMBRE-MINUS(WS-K:1) = '.' THEN
130300        MOVE WS-K TO WS-POS-PUNTO
130400     END-IF
130500     ADD 1 TO WS-K.
130600
130700 2611-PROBAR-PUNTO-F. EXIT.
130800
130900
131000*----------------------------------------------------------------
131100 9000-TOTALES-I.
131200
131300     CLOSE MEDIOENT
131400     CLOSE CATMEDSA
131500
131600     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT
131700     MOVE WS-NUEVOS   TO WS-NUEVO-PRINT
131800     MOVE WS-OMITIDOS TO WS-OMIT-PRINT
131900     MOVE WS-ERRORES  TO WS-ERR-PRINT
132000
132100     DISPLAY ' '
132200     DISPLAY 'Media Catalog'
132300     DISPLAY '  Linked  : ' WS-NUEVO-PRINT
132400     DISPLAY '  Skipped : ' WS-OMIT-PRINT
132500     DISPLAY '  Errors  : ' WS-ERR-PRINT.
132600
132700 9000-TOTALES-F. EXIT.
