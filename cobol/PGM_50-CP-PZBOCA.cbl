000100******************************************************************
000200*    LAYOUT MAESTRO DE BOCAS DE POZO (BOCAMA)                   *
000300*    GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO                   *
000400*    ARCHIVO SECUENCIAL, CLAVE WB-WELLBORE-ID (UNICA)           *
000500*    ACCESO TAMBIEN POR WB-WELL-ID (NO UNICA - VARIAS BOCAS)    *
000600*    LARGO REGISTRO = 44 BYTES                                  *
000700*                                                                *
000800*    LA BOCA POR DEFECTO DE CADA POZO SE GRABA CON WB-NAME =    *
000900*    'OH' (OPEN HOLE) - VER REGLA A4 EN PGM_50-PGMCGPOZ.         *
001000******************************************************************
001100*    COPY PZBOCA.
001200 01  WS-REG-BOCAMA.
001300     03  WB-WELLBORE-ID      PIC 9(06)       VALUE ZEROS.
001400     03  WB-WELL-ID          PIC 9(06)       VALUE ZEROS.
001500     03  WB-NAME             PIC X(10)       VALUE SPACES.
001600     03  WB-TD-MD            PIC 9(5)V9(2)   VALUE ZEROS.
001700     03  WB-TD-TVD           PIC 9(5)V9(2)   VALUE ZEROS.
001800     03  WB-TRAJ-COUNT       PIC 9(04)       VALUE ZEROS.
001900     03  FILLER              PIC X(04)       VALUE SPACES.
002000*///////////////////////////////////////////////////////////////
