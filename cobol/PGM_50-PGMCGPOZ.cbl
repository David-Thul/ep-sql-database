000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGPOZ.
000300 AUTHOR.        R ESPINOSA TOLEDO.
000400 INSTALLATION.  GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO.
000500 DATE-WRITTEN.  12/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIVISION SUBSUELO. NO DISTRIBUIR.
000800
000900******************************************************************
001000*    PGMCGPOZ  -  CARGA DE CABECERA DE POZOS                    *
001100*    =========================================                   *
001200*    LEE EL ARCHIVO DE TRANSACCIONES DE CABECERA DE POZO         *
001300*    (CABPOZO), LIMPIA EL UWI, DA ALTA O ACTUALIZA EL MAESTRO    *
001400*    DE POZOS (POZOMA) Y ASEGURA QUE CADA POZO TENGA SU BOCA     *
001500*    POR DEFECTO (OH) EN EL MAESTRO DE BOCAS (BOCAMA).           *
001600*                                                                *
001700*    LOS MAESTROS SE CARGAN COMPLETOS EN TABLA AL INICIO Y SE    *
001800*    REGRABAN COMPLETOS AL FINAL (ESQUEMA MAESTRO VIEJO/MAESTRO  *
001900*    NUEVO). LAS CLAVES WM-WELL-ID Y WB-WELLBORE-ID SE ASIGNAN   *
002000*    EN FORMA SECUENCIAL SEGUN LA CANTIDAD DE REGISTROS YA       *
002100*    EXISTENTES EN CADA TABLA.                                   *
002200******************************************************************
002300*    HISTORIA DE MODIFICACIONES
002400*    FECHA     QUIEN PEDIDO     DESCRIPCION
002500*    --------  ---- ---------  --------------------------------
002600* 000100 RTE  SR-0041   ESTRUCTURA INICIAL - CARGA CABECERA POZ CL0010
002700* 300688 RTE  SR-0077   AGREGA VERIF. COORDENADAS SUPERFICIE.   CL0020
002800* 141189 MQG  SR-0118   MERGE DE ATRIBUTOS EN ACTUALIZ. DE POZO CL0030
002900* 220291 MQG  SR-0154   ALTA AUTOMATICA BOCA DE POZO POR DEF. O CL0040
003000* 080993 CBZ  SR-0209   TABLA EN MEMORIA PARA POZOMA.           CL0050
003100* 170196 CBZ  SR-0261   CORRIGE LIMPIEZA UWI CON VARIOS GUIONES CL0060
003200* 031298 RTE  Y2K-0003  REVISION DE FECHAS A 4 DIGITOS - AY2000 CL0070
003300* 190599 RTE  Y2K-0041  VALIDACION FINAL AY2000 SOBRE MAESTROS. CL0080
003400* 110702 DSV  SR-0318   AMPLIA WM-ATRIBUTOS A 80 POSICIONES.    CL0090
003500* 250307 DSV  SR-0402   AGREGA CONTADOR DE REGISTROS OMITIDOS.  CL0100
003600* 091013 JPZ  SR-0455   REVISION POR NUEVO FORMATO TRANSACCION. CL0110
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT CABPOZO   ASSIGN TO DDCABPOZ
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-CABPOZO.
005200
005300     SELECT POZOMA-ENT ASSIGN TO DDPOZOEN
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS FS-POZOEN.
005600
005700     SELECT POZOMA-SAL ASSIGN TO DDPOZOSA
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-POZOSA.
006000
006100     SELECT BOCAMA-ENT ASSIGN TO DDBOCAEN
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-BOCAEN.
006400
006500     SELECT BOCAMA-SAL ASSIGN TO DDBOCASA
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-BOCASA.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300*---- TRANSACCION DE CABECERA DE POZO (194 BYTES) --------------
007400 FD  CABPOZO
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-CABPOZO.
007800     03  HDR-UWI             PIC X(14).
007900     03  HDR-WELL-NAME       PIC X(30).
008000     03  HDR-OPERATOR        PIC X(30).
008100     03  HDR-LAT             PIC S9(3)V9(7).
008200     03  HDR-LON             PIC S9(3)V9(7).
008300     03  HDR-ATTRS           PIC X(80).
008400     03  FILLER              PIC X(20).
008500
008600*---- MAESTRO DE POZOS - ENTRADA (VIEJO) ------------------------
008700 FD  POZOMA-ENT
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-POZOMA-ENT          PIC X(187).
009100
009200*---- MAESTRO DE POZOS - SALIDA (NUEVO) -------------------------
009300 FD  POZOMA-SAL
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-POZOMA-SAL          PIC X(187).
009700
009800*---- MAESTRO DE BOCAS - ENTRADA (VIEJO) ------------------------
009900 FD  BOCAMA-ENT
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-BOCAMA-ENT          PIC X(44).
010300
010400*---- MAESTRO DE BOCAS - SALIDA (NUEVO) --------------------------
010500 FD  BOCAMA-SAL
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-BOCAMA-SAL          PIC X(44).
010900
011000
011100 WORKING-STORAGE SECTION.
011200*=======================*
011300
011400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011500
011600*----------- ESTADOS DE ARCHIVO ----------------------------------
011700 77  FS-CABPOZO              PIC XX    VALUE SPACES.
011800     88  FS-CABPOZO-FIN                VALUE '10'.
011900 77  FS-POZOEN               PIC XX    VALUE SPACES.
012000     88  FS-POZOEN-FIN                 VALUE '10'.
012100 77  FS-POZOSA               PIC XX    VALUE SPACES.
012200 77  FS-BOCAEN               PIC XX    VALUE SPACES.
012300     88  FS-BOCAEN-FIN                 VALUE '10'.
012400 77  FS-BOCASA               PIC XX    VALUE SPACES.
012500
012600 77  WS-FIN-CABPOZO          PIC X     VALUE 'N'.
012700     88  WS-CABPOZO-TERMINO            VALUE 'Y'.
012800     88  WS-CABPOZO-SIGUE              VALUE 'N'.
012900
013000*----------- CONTADORES (TODOS COMP, SEGUN NORMA DE LA DIVISION)
013100 77  WS-LEIDOS               PIC 9(6) COMP  VALUE 0.
013200 77  WS-INSERTADOS           PIC 9(6) COMP  VALUE 0.
013300 77  WS-ACTUALIZADOS         PIC 9(6) COMP  VALUE 0.
013400 77  WS-OMITIDOS             PIC 9(6) COMP  VALUE 0.
013500 77  WS-I                    PIC 9(4) COMP  VALUE 0.
013600 77  WS-J                    PIC 9(4) COMP  VALUE 0.
013700
013800*----------- AREA DE TRABAJO PARA LIMPIEZA DE UWI ----------------
013900 01  WS-UWI-WORK             PIC X(14)  VALUE SPACES.
014000 01  WS-UWI-TABLA REDEFINES WS-UWI-WORK.
014100     03  WS-UWI-CAR          OCCURS 14 TIMES
014200                             PIC X(1).
014300 01  WS-UWI-LIMPIO           PIC X(14)  VALUE SPACES.
014400 77  WS-UWI-LARGO            PIC 9(2) COMP VALUE 0.
014500
014600*----------- TABLA MAESTRO DE POZOS EN MEMORIA -------------------
014700*    CARGADA DESDE POZOMA-ENT AL INICIO, BUSCADA POR WM-UWI,
014800*    REGRABADA COMPLETA A POZOMA-SAL AL FINAL DEL PROCESO.
014900 77  WS-POZO-CANT            PIC 9(6) COMP VALUE 0.
015000 01  WS-TAB-POZO.
015100     03  WS-POZO
015200             OCCURS 1 TO 5000 TIMES
015300             DEPENDING ON WS-POZO-CANT
015400             INDEXED BY WS-POZO-IX.
015500         05  WM-WELL-ID      PIC 9(06)     VALUE ZEROS.
015600         05  WM-UWI          PIC X(14)     VALUE SPACES.
015700         05  WM-WELL-NAME    PIC X(30)     VALUE SPACES.
015800         05  WM-OPERATOR     PIC X(30)     VALUE SPACES.
015900         05  WM-LAT          PIC S9(3)V9(7) VALUE ZEROS.
016000         05  WM-LON          PIC S9(3)V9(7) VALUE ZEROS.
016100         05  WM-ATTRS        PIC X(80)     VALUE SPACES.
016200         05  FILLER          PIC X(07)     VALUE SPACES.
016300 01  WS-POZO-ALT REDEFINES WS-TAB-POZO.
016400     03  WS-POZO-R
016500             OCCURS 1 TO 5000 TIMES
016600             DEPENDING ON WS-POZO-CANT
016700             INDEXED BY WS-POZO-RX.
016800         05  WS-POZO-R-ID    PIC 9(06).
016900         05  WS-POZO-R-UWI   PIC X(14).
017000         05  FILLER          PIC X(147).
017100
017200 77  WS-POZO-IDX-ENC         PIC 9(6) COMP VALUE 0.
017300 77  WS-POZO-HALLADO         PIC X         VALUE 'N'.
017400     88  WS-POZO-ESTA-EN-TABLA           VALUE 'Y'.
017500     88  WS-POZO-NO-ESTA                 VALUE 'N'.
017600
017700*----------- TABLA MAESTRO DE BOCAS EN MEMORIA -------------------
017800 77  WS-BOCA-CANT            PIC 9(6) COMP VALUE 0.
017900 01  WS-TAB-BOCA.
018000     03  WS-BOCA
018100             OCCURS 1 TO 5000 TIMES
018200             DEPENDING ON WS-BOCA-CANT
018300             INDEXED BY WS-BOCA-IX.
018400         05  WB-WELLBORE-ID  PIC 9(06)     VALUE ZEROS.
018500         05  WB-WELL-ID      PIC 9(06)     VALUE ZEROS.
018600         05  WB-NAME         PIC X(10)     VALUE SPACES.
018700         05  WB-TD-MD        PIC 9(5)V9(2) VALUE ZEROS.
018800         05  WB-TD-TVD       PIC 9(5)V9(2) VALUE ZEROS.
018900         05  WB-TRAJ-COUNT   PIC 9(04)     VALUE ZEROS.
019000         05  FILLER          PIC X(04)     VALUE SPACES.
019100
019200 01  WS-BOCA-ALT REDEFINES WS-TAB-BOCA.
019300     03  WS-BOCA-R
019400             OCCURS 1 TO 5000 TIMES
019500             DEPENDING ON WS-BOCA-CANT
019600             INDEXED BY WS-BOCA-RX.
019700         05  WS-BOCA-R-ID      PIC 9(06).
019800         05  WS-BOCA-R-WELLID  PIC 9(06).
019900         05  FILLER            PIC X(32).
020000
020100 77  WS-BOCA-HALLADA         PIC X         VALUE 'N'.
020200     88  WS-BOCA-YA-EXISTE                 VALUE 'Y'.
020300     88  WS-BOCA-NO-EXISTE                 VALUE 'N'.
020400
020500*----------- IMPRESION DE TOTALES --------------------------------
020600 77  WS-LEIDOS-PRINT         PIC ZZZ,ZZ9.
020700 77  WS-INSERT-PRINT         PIC ZZZ,ZZ9.
020800 77  WS-ACTUAL-PRINT         PIC ZZZ,ZZ9.
020900 77  WS-OMIT-PRINT           PIC ZZZ,ZZ9.
021000
021100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021200
021300
021400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021500 PROCEDURE DIVISION.
021600
021700 0000-PROGRAMA-PRINCIPAL-I.
021800
021900     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
022000     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
022100             UNTIL WS-CABPOZO-TERMINO
022200     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
022300
022400 0000-PROGRAMA-PRINCIPAL-F. GOBACK.
022500
022600
022700*----------------------------------------------------------------
022800*    APERTURA DE ARCHIVOS Y CARGA DE MAESTROS EN TABLA
022900 1000-INICIO-I.
023000
023100     OPEN INPUT  POZOMA-ENT
023200     IF FS-POZOEN IS NOT EQUAL '00' AND FS-POZOEN IS NOT EQUAL '05'
023300        DISPLAY '* ERROR EN OPEN POZOMA-ENT = ' FS-POZOEN
023400     END-IF
023500     PERFORM 1100-CARGAR-POZOMA-I THRU 1100-CARGAR-POZOMA-F
023600             UNTIL FS-POZOEN-FIN
023700     CLOSE POZOMA-ENT
023800
023900     OPEN INPUT  BOCAMA-ENT
024000     IF FS-BOCAEN IS NOT EQUAL '00' AND FS-BOCAEN IS NOT EQUAL '05'
024100        DISPLAY '* ERROR EN OPEN BOCAMA-ENT = ' FS-BOCAEN
024200     END-IF
024300     PERFORM 1150-CARGAR-BOCAMA-I THRU 1150-CARGAR-BOCAMA-F
024400             UNTIL FS-BOCAEN-FIN
024500     CLOSE BOCAMA-ENT
024600
024700     OPEN INPUT  CABPOZO
024800     IF FS-CABPOZO IS NOT EQUAL '00' THEN
024900        DISPLAY '* ERROR EN OPEN CABPOZO = ' FS-CABPOZO
025000        SET WS-CABPOZO-TERMINO TO TRUE
025100     ELSE
025200        PERFORM 2100-LEER-CAB-I THRU 2100-LEER-CAB-F
025300     END-IF.
025400
025500 1000-INICIO-F. EXIT.
025600
025700
025800*----------------------------------------------------------------
025900 1100-CARGAR-POZOMA-I.
026000
026100     READ POZOMA-ENT INTO WS-POZO(WS-POZO-CANT + 1)
026200     IF FS-POZOEN IS EQUAL '00' THEN
026300        ADD 1 TO WS-POZO-CANT
026400     END-IF.
026500
026600 1100-CARGAR-POZOMA-F. EXIT.
026700
026800
026900*----------------------------------------------------------------
027000 1150-CARGAR-BOCAMA-I.
027100
027200     READ BOCAMA-ENT INTO WS-BOCA(WS-BOCA-CANT + 1)
027300     IF FS-BOCAEN IS EQUAL '00' THEN
027400        ADD 1 TO WS-BOCA-CANT
027500     END-IF.
027600
027700 1150-CARGAR-BOCAMA-F. EXIT.
027800
027900
028000*----------------------------------------------------------------
028100*    CUERPO DEL PROCESO POR CADA TRANSACCION DE CABECERA
028200 2000-PROCESO-I.
028300
028400     PERFORM 2150-LIMPIAR-UWI-I  THRU 2150-LIMPIAR-UWI-F
028500     PERFORM 2160-VERIF-COORD-I  THRU 2160-VERIF-COORD-F
028600
028700     PERFORM 2100-LEER-CAB-I THRU 2100-LEER-CAB-F.
028800
028900 2000-PROCESO-F. EXIT.
029000
029100
029200*----------------------------------------------------------------
029300 2100-LEER-CAB-I.
029400
029500     READ CABPOZO INTO REG-CABPOZO
029600         AT END
029700            SET WS-CABPOZO-TERMINO TO TRUE
029800         NOT AT END
029900            ADD 1 TO WS-LEIDOS
030000     END-READ.
030100
030200 2100-LEER-CAB-F. EXIT.
030300
030400
030500*----------------------------------------------------------------
030600*    REGLA A1 - SE ELIMINA TODO CARACTER QUE NO SEA LETRA O
030700*    DIGITO. SE RESPETA MAYUSCULA/MINUSCULA.
030800 2150-LIMPIAR-UWI-I.
030900
031000     IF WS-CABPOZO-TERMINO THEN
031100        GO TO 2150-LIMPIAR-UWI-F
031200     END-IF
031300
031400     MOVE HDR-UWI        TO WS-UWI-WORK
031500     MOVE SPACES         TO WS-UWI-LIMPIO
031600     MOVE ZERO           TO WS-UWI-LARGO
031700
031800     SET WS-I TO 1
031900     PERFORM 2155-PROBAR-CAR-UWI-I THRU 2155-PROBAR-CAR-UWI-F
032000             UNTIL WS-I > 14.
032100
032200 2150-LIMPIAR-UWI-F. EXIT.
032300
032400
032500*----------------------------------------------------------------
032600 2155-PROBAR-CAR-UWI-I.
032700
032800     IF WS-UWI-CAR(WS-I) IS ALPHABETIC-UPPER
032900        OR WS-UWI-CAR(WS-I) IS ALPHABETIC-LOWER
033000        OR WS-UWI-CAR(WS-I) IS NUMERIC THEN
033100        ADD 1 TO WS-UWI-LARGO
033200        MOVE WS-UWI-CAR(WS-I)
033300             TO WS-UWI-LIMPIO(WS-UWI-LARGO:1)
033400     END-IF
033500     ADD 1 TO WS-I.
033600
033700 2155-PROBAR-CAR-UWI-F. EXIT.
033800
033900
034000*----------------------------------------------------------------
034100*    REGLA A2 - LAT/LON EN BLANCO O NO NUMERICA: SE OMITE TODO
034200*    EL REGISTRO (SIN ALTA, SIN BAJA, SIN BOCA).
034300 2160-VERIF-COORD-I.
034400
034500     IF WS-CABPOZO-TERMINO THEN
034600        GO TO 2160-VERIF-COORD-F
034700     END-IF
034800
034900     SET WS-POZO-NO-ESTA TO TRUE
035000
035100     IF HDR-LAT IS NOT NUMERIC OR HDR-LON IS NOT NUMERIC THEN
035200        DISPLAY 'Skipping ' WS-UWI-LIMPIO ' - No coordinates'
035300        ADD 1 TO WS-OMITIDOS
035400     ELSE
035500        PERFORM 2200-BUSCAR-POZO-I  THRU 2200-BUSCAR-POZO-F
035600        IF WS-POZO-ESTA-EN-TABLA THEN
035700           PERFORM 2400-ACTUALIZAR-POZO-I
035800              THRU 2400-ACTUALIZAR-POZO-F
035900        ELSE
036000           PERFORM 2300-INSERTAR-POZO-I
036100              THRU 2300-INSERTAR-POZO-F
036200        END-IF
036300        PERFORM 2500-ASEGURAR-BOCA-I THRU 2500-ASEGURAR-BOCA-F
036400     END-IF.
036500
036600 2160-VERIF-COORD-F. EXIT.
036700
036800
036900*----------------------------------------------------------------
037000*    BUSQUEDA LINEAL DEL POZO EN LA TABLA POR WM-UWI
037100 2200-BUSCAR-POZO-I.
037200
037300     SET WS-POZO-NO-ESTA TO TRUE
037400     SET WS-POZO-IX TO 1
037500
037600     IF WS-POZO-CANT > 0 THEN
037700        SEARCH WS-POZO
037800           AT END
037900              SET WS-POZO-NO-ESTA TO TRUE
038000           WHEN WM-UWI(WS-POZO-IX) = WS-UWI-LIMPIO
038100              SET WS-POZO-ESTA-EN-TABLA TO TRUE
038200              SET WS-POZO-IDX-ENC TO WS-POZO-IX
038300        END-SEARCH
038400     END-IF.
038500
038600 2200-BUSCAR-POZO-F. EXIT.
038700
038800
038900*----------------------------------------------------------------
039000*    ALTA DE POZO NUEVO - REGLA A1/A4
039100 2300-INSERTAR-POZO-I.
039200
039300     ADD 1 TO WS-POZO-CANT
039400     SET WS-POZO-IX TO WS-POZO-CANT
039500     SET WS-POZO-IDX-ENC TO WS-POZO-CANT
039600
039700     MOVE WS-POZO-CANT       TO WM-WELL-ID(WS-POZO-IX)
039800     MOVE WS-UWI-LIMPIO      TO WM-UWI(WS-POZO-IX)
039900     MOVE HDR-WELL-NAME      TO WM-WELL-NAME(WS-POZO-IX)
040000     MOVE HDR-OPERATOR       TO WM-OPERATOR(WS-POZO-IX)
040100     MOVE HDR-LAT            TO WM-LAT(WS-POZO-IX)
040200     MOVE HDR-LON            TO WM-LON(WS-POZO-IX)
040300     MOVE HDR-ATTRS          TO WM-ATTRS(WS-POZO-IX)
040400
040500     ADD 1 TO WS-INSERTADOS.
040600
040700 2300-INSERTAR-POZO-F. EXIT.
040800
040900
041000*----------------------------------------------------------------
041100*    ACTUALIZACION DE POZO EXISTENTE - REGLA A3
041200*    NOMBRE/OPERADOR SE PISAN. ATRIBUTOS NO EN BLANCO SUSTITUYEN
041300*    A LOS GUARDADOS. LA UBICACION DE SUPERFICIE NO SE TOCA.
041400 2400-ACTUALIZAR-POZO-I.
041500
041600     SET WS-POZO-IX TO WS-POZO-IDX-ENC
041700
041800     MOVE HDR-WELL-NAME      TO WM-WELL-NAME(WS-POZO-IX)
041900     MOVE HDR-OPERATOR       TO WM-OPERATOR(WS-POZO-IX)
042000
042100     IF HDR-ATTRS IS NOT EQUAL TO SPACES THEN
042200        MOVE HDR-ATTRS       TO WM-ATTRS(WS-POZO-IX)
042300     END-IF
042400
042500     ADD 1 TO WS-ACTUALIZADOS.
042600
042700 2400-ACTUALIZAR-POZO-F. EXIT.
042800
042900
043000*----------------------------------------------------------------
043100*    REGLA A4 - UNA SOLA BOCA 'OH' POR POZO, NUNCA DUPLICADA
043200 2500-ASEGURAR-BOCA-I.
043300
043400     SET WS-BOCA-NO-EXISTE TO TRUE
043500     SET WS-BOCA-RX TO 1
043600
043700     IF WS-BOCA-CANT > 0 THEN
043800        SEARCH WS-BOCA-R
043900           AT END
044000              SET WS-BOCA-NO-EXISTE TO TRUE
044100           WHEN WS-BOCA-R-WELLID(WS-BOCA-RX) = WM-WELL-ID(WS-POZO-IX)
044200              SET WS-BOCA-YA-EXISTE TO TRUE
044300              SET WS-BOCA-IX TO WS-BOCA-RX
044400        END-SEARCH
044500     END-IF
044600
044700     IF WS-BOCA-NO-EXISTE THEN
044800        ADD 1 TO WS-BOCA-CANT
044900        SET WS-BOCA-IX TO WS-BOCA-CANT
045000        MOVE WS-BOCA-CANT         TO WB-WELLBORE-ID(WS-BOCA-IX)
045100        MOVE WM-WELL-ID(WS-POZO-IX) TO WB-WELL-ID(WS-BOCA-IX)
045200        MOVE 'OH'                 TO WB-NAME(WS-BOCA-IX)
045300        MOVE ZERO                 TO WB-TD-MD(WS-BOCA-IX)
045400        MOVE ZERO                 TO WB-TD-TVD(WS-BOCA-IX)
045500        MOVE ZERO                 TO WB-TRAJ-COUNT(WS-BOCA-IX)
045600     END-IF.
045700
045800 2500-ASEGURAR-BOCA-F. EXIT.
045900
046000
046100*----------------------------------------------------------------
046200*    REGRABACION COMPLETA DE LOS MAESTROS Y RESUMEN DE CORRIDA
046300 9000-FINAL-I.
046400
046500     CLOSE CABPOZO
046600
046700     OPEN OUTPUT POZOMA-SAL
046800     SET WS-I TO 1
046900     PERFORM 9100-GRABAR-POZOMA-I THRU 9100-GRABAR-POZOMA-F
047000             UNTIL WS-I > WS-POZO-CANT
047100     CLOSE POZOMA-SAL
047200
047300     OPEN OUTPUT BOCAMA-SAL
047400     SET WS-J TO 1
047500     PERFORM 9200-GRABAR-BOCAMA-I THRU 9200-GRABAR-BOCAMA-F
047600             UNTIL WS-J > WS-BOCA-CANT
047700     CLOSE BOCAMA-SAL
047800
047900     MOVE WS-LEIDOS       TO WS-LEIDOS-PRINT
048000     MOVE WS-INSERTADOS   TO WS-INSERT-PRINT
048100     MOVE WS-ACTUALIZADOS TO WS-ACTUAL-PRINT
048200     MOVE WS-OMITIDOS     TO WS-OMIT-PRINT
048300
048400     DISPLAY ' '
048500     DISPLAY 'Headers Loaded'
048600     DISPLAY '  Read      : ' WS-LEIDOS-PRINT
048700     DISPLAY '  Inserted  : ' WS-INSERT-PRINT
048800     DISPLAY '  Updated   : ' WS-ACTUAL-PRINT
048900     DISPLAY '  Skipped   : ' WS-OMIT-PRINT.
049000
049100 9000-FINAL-F. EXIT.
049200
049300
049400*----------------------------------------------------------------
049500 9100-GRABAR-POZOMA-I.
049600
049700     WRITE REG-POZOMA-SAL FROM WS-POZO(WS-I)
049800     ADD 1 TO WS-I.
049900
050000 9100-GRABAR-POZOMA-F. EXIT.
050100
050200
050300*----------------------------------------------------------------
050400 9200-GRABAR-BOCAMA-I.
050500
050600     WRITE REG-BOCAMA-SAL FROM WS-BOCA(WS-J)
050700     ADD 1 TO WS-J.
050800
050900 9200-GRABAR-BOCAMA-F. EXIT.
