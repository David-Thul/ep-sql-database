000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMTRAYE.
000300 AUTHOR.        J PEREZ ZAMUDIO.
000400 INSTALLATION.  GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO.
000500 DATE-WRITTEN.  06/03/2009.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIVISION SUBSUELO. NO DISTRIBUIR.
000800
000900******************************************************************
001000*    PGMTRAYE  -  CALCULO DE TRAYECTORIA DE POZO                *
001100*    =================================================           *
001200*    PARA LA BOCA DE POZO PEDIDA EN LA TARJETA DE PARAMETROS,    *
001300*    LEE LOS DESVIOS DIRECCIONALES CRUDOS (PROF. MEDIDA,         *
001400*    INCLINACION, AZIMUT), LOS ORDENA POR PROFUNDIDAD MEDIDA Y   *
001500*    CALCULA LA PROFUNDIDAD VERTICAL VERDADERA Y LOS DESPLAZA-   *
001600*    MIENTOS NORTE/ESTE POR EL METODO DE CURVATURA MINIMA.       *
001700*    LOS DESPLAZAMIENTOS SE PROYECTAN SOBRE UN PLANO LOCAL       *
001800*    ANCLADO EN LA BOCA PARA OBTENER LONGITUD/LATITUD DE CADA    *
001900*    ESTACION Y SE ACTUALIZA EL MAESTRO DE BOCAS CON LA          *
002000*    PROFUNDIDAD TOTAL Y LA CANTIDAD DE PUNTOS CALCULADOS.       *
002100*                                                                 *
002200*    NO SE USAN FUNCIONES TRIGONOMETRICAS DEL COMPILADOR - SE    *
002300*    RESUELVEN POR SERIE DE TAYLOR (SENO/COSENO) Y POR BISECCION *
002400*    (ARCOCOSENO), VER PARRAFOS 7000-7999.                       *
002500******************************************************************
002600*    HISTORIA DE MODIFICACIONES
002700*    FECHA     QUIEN PEDIDO     DESCRIPCION
002800*    --------  ---- ---------  --------------------------------
002900* 060309 JPZ  SR-0419   ESTRUCTURA INICIAL - CURVATURA MINIMA.  CL0010
003000* 170609 JPZ  SR-0424   SENO/COSENO POR SERIE DE TAYLOR PROPIA. CL0020
003100* 140909 JPZ  SR-0428   ARCOCOSENO POR BISECCION (SIN RAIZ).    CL0030
003200* 021209 JPZ  SR-0431   PROYECCION PLANA LOCAL ANCLADA EN BOCA. CL0040
003300* 050210 DSV  SR-0444   ORDEN DE ESTACIONES POR PROF. MEDIDA.   CL0050
003400* 190710 DSV  SR-0449   ACTUALIZACION DE TOTALES EN BOCAMA.     CL0060
003500* 111210 JPZ  SR-0458   REDONDEO A 7/2 DECIMALES SEGUN NORMA.   CL0070
003600* 230511 MQG  SR-0469   MENSAJE 'NO ACTIVE SURVEY FOUND'.       CL0080
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT PARMIN    ASSIGN TO DDPARAM
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS  IS FS-PARMIN.
005200
005300     SELECT DESVIENT  ASSIGN TO DDDESENT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS  IS FS-DESVIEN.
005600
005700     SELECT POZOMA-ENT ASSIGN TO DDPOZOEN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS FS-POZOEN.
006000
006100     SELECT BOCAMA-ENT ASSIGN TO DDBOCAEN
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-BOCAEN.
006400
006500     SELECT BOCAMA-SAL ASSIGN TO DDBOCASA
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-BOCASA.
006800
006900     SELECT TRAYESAL  ASSIGN TO DDTRAYSA
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-TRAYSA.
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700*---- TARJETA DE PARAMETROS - BOCA A PROCESAR -----------------------
007800 FD  PARMIN
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-PARMIN.
008200     03  PM-WELLBORE-ID      PIC 9(06).
008300     03  FILLER              PIC X(74).
008400
008500*---- DESVIOS CRUDOS DEL POZO (25 BYTES) -----------------------------
008600 FD  DESVIENT
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-DESVIENT.
009000     03  SV-WELLBORE-ID      PIC 9(06).
009100     03  SV-MD               PIC 9(5)V9(2).
009200     03  SV-INC              PIC 9(3)V9(4).
009300     03  SV-AZI              PIC 9(3)V9(4).
009400     03  FILLER              PIC X(03).
009500
009600*---- MAESTRO DE POZOS - SOLO LECTURA -------------------------------
009700 FD  POZOMA-ENT
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-POZOMA-ENT          PIC X(187).
010100
010200*---- MAESTRO DE BOCAS - ENTRADA (VIEJO) ------------------------------
010300 FD  BOCAMA-ENT
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-BOCAMA-ENT          PIC X(44).
010700
010800*---- MAESTRO DE BOCAS - SALIDA (NUEVO, CON TOTALES ACTUALIZADOS) ----
010900 FD  BOCAMA-SAL
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-BOCAMA-SAL          PIC X(44).
011300
011400*---- TRAYECTORIA - SALIDA --------------------------------------------
011500 FD  TRAYESAL
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORDING MODE IS F.
011800 01  REG-TRAYESAL.
011900     03  TP-WELLBORE-ID      PIC 9(06).
012000     03  TP-SEQ              PIC 9(04).
012100     03  TP-LON              PIC S9(3)V9(7).
012200     03  TP-LAT              PIC S9(3)V9(7).
012300     03  TP-TVD              PIC 9(5)V9(2).
012400     03  FILLER              PIC X(04).
012500
012600
012700 WORKING-STORAGE SECTION.
012800*=======================*
012900
013000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013100
013200*----------- CONSTANTES MATEMATICAS (SIN FUNCIONES INTRINSECAS) ----
013300 77  WS-PI              PIC 9(1)V9(15) COMP-2
013400                         VALUE 3.141592653589793.
013500 77  WS-DOS-PI          PIC 9(1)V9(15) COMP-2
013600                         VALUE 6.283185307179586.
013700 77  WS-GRADOS-A-RAD    PIC 9(1)V9(15) COMP-2
013800                         VALUE 0.017453292519943.
013900 77  WS-PIES-A-METROS   PIC 9(1)V9(4)  COMP-2 VALUE 0.3048.
014000 77  WS-RADIO-TIERRA-M  PIC 9(7)       COMP-2 VALUE 6371000.
014100
014200*    NOTA DEL PROGRAMADOR (JPZ, SR-0424): EL COMP-2 DE ESTA
014300*    SECCION SE USA UNICAMENTE PARA LAS SERIES DE TAYLOR Y LA
014400*    PROYECCION GEOGRAFICA - NUNCA PARA IMPORTES NI CAMPOS DE
014500*    LOS MAESTROS, QUE SIGUEN EN DISPLAY ZONADO SEGUN LA NORMA
014600*    DEL DEPARTAMENTO.
014700
014800 77  FS-PARMIN                PIC XX VALUE SPACES.
014900 77  FS-DESVIEN               PIC XX VALUE SPACES.
015000     88  FS-DESVIEN-FIN              VALUE '10'.
015100 77  FS-POZOEN                PIC XX VALUE SPACES.
015200     88  FS-POZOEN-FIN               VALUE '10'.
015300 77  FS-BOCAEN                PIC XX VALUE SPACES.
015400     88  FS-BOCAEN-FIN               VALUE '10'.
015500 77  FS-BOCASA                PIC XX VALUE SPACES.
015600 77  FS-TRAYSA                PIC XX VALUE SPACES.
015700
015800 77  WS-SIN-ENCUESTA          PIC X  VALUE 'N'.
015900     88  WS-NO-HAY-ENCUESTA          VALUE 'Y'.
016000     88  WS-HAY-ENCUESTA              VALUE 'N'.
016100
016200 77  WS-I                     PIC 9(4) COMP VALUE 0.
016300 77  WS-J                     PIC 9(4) COMP VALUE 0.
016400 77  WS-K                     PIC 9(4) COMP VALUE 0.
016500
016600*----------- PARAMETRO DE CORRIDA ------------------------------------
016700 77  WS-BOCA-PEDIDA           PIC 9(06) COMP VALUE 0.
016800
016900*----------- TABLA MAESTRO DE POZOS (SOLO LECTURA) -------------------
017000 77  WS-POZO-CANT             PIC 9(6) COMP VALUE 0.
017100 01  WS-TAB-POZO.
017200     03  WS-POZO
017300             OCCURS 1 TO 5000 TIMES
017400             DEPENDING ON WS-POZO-CANT
017500             INDEXED BY WS-POZO-IX.
017600         05  WM-WELL-ID       PIC 9(06)     VALUE ZEROS.
017700         05  WM-UWI           PIC X(14)     VALUE SPACES.
017800         05  WM-WELL-NAME     PIC X(30)     VALUE SPACES.
017900         05  WM-OPERATOR      PIC X(30)     VALUE SPACES.
018000         05  WM-LAT           PIC S9(3)V9(7) VALUE ZEROS.
018100         05  WM-LON           PIC S9(3)V9(7) VALUE ZEROS.
018200         05  WM-ATTRS         PIC X(80)     VALUE SPACES.
018300         05  FILLER           PIC X(07)     VALUE SPACES.
018400 01  WS-POZO-ALT REDEFINES WS-TAB-POZO.
018500     03  WS-POZO-R
018600             OCCURS 1 TO 5000 TIMES
018700             DEPENDING ON WS-POZO-CANT
018800             INDEXED BY WS-POZO-RX.
018900         05  WS-POZO-R-ID     PIC 9(06).
019000         05  WS-POZO-R-UWI    PIC X(14).
019100         05  FILLER           PIC X(167).
019200
019300 77  WS-POZO-IDX-ENC          PIC 9(6) COMP VALUE 0.
019400
019500*----------- MAESTRO DE BOCAS EN MEMORIA ------------------------------
019600 77  WS-BOCA-CANT             PIC 9(6) COMP VALUE 0.
019700 01  WS-TAB-BOCA.
019800     03  WS-BOCA
019900             OCCURS 1 TO 5000 TIMES
020000             DEPENDING ON WS-BOCA-CANT
020100             INDEXED BY WS-BOCA-IX.
020200         05  WB-WELLBORE-ID   PIC 9(06)     VALUE ZEROS.
020300         05  WB-WELL-ID       PIC 9(06)     VALUE ZEROS.
020400         05  WB-NAME          PIC X(10)     VALUE SPACES.
020500         05  WB-TD-MD         PIC 9(5)V9(2) VALUE ZEROS.
020600         05  WB-TD-TVD        PIC 9(5)V9(2) VALUE ZEROS.
020700         05  WB-TRAJ-COUNT    PIC 9(04)     VALUE ZEROS.
020800         05  FILLER           PIC X(04)     VALUE SPACES.
020900 01  WS-BOCA-ALT REDEFINES WS-TAB-BOCA.
021000     03  WS-BOCA-R
021100             OCCURS 1 TO 5000 TIMES
021200             DEPENDING ON WS-BOCA-CANT
021300             INDEXED BY WS-BOCA-RX.
021400         05  WS-BOCA-R-ID     PIC 9(06).
021500         05  WS-BOCA-R-WELLID PIC 9(06).
021600         05  FILLER           PIC X(32).
021700
021800 77  WS-BOCA-IDX-ENC          PIC 9(6) COMP VALUE 0.
021900
022000*----------- TABLA DE ESTACIONES DE DESVIO DE LA BOCA PEDIDA ----------
022100 77  WS-EST-CANT              PIC 9(4) COMP VALUE 0.
022200 01  WS-TAB-ESTACION.
022300     03  WS-ESTACION
022400             OCCURS 1 TO 2000 TIMES
022500             DEPENDING ON WS-EST-CANT
022600             INDEXED BY WS-EST-IX.
022700         05  ES-MD            PIC 9(5)V9(2)  VALUE ZEROS.
022800         05  ES-INC           PIC 9(3)V9(4)  VALUE ZEROS.
022900         05  ES-AZI           PIC 9(3)V9(4)  VALUE ZEROS.
023000         05  ES-TVD           PIC 9(5)V9(2)  VALUE ZEROS.
023100         05  ES-NORTE         PIC S9(5)V9(2) VALUE ZEROS.
023200         05  ES-ESTE          PIC S9(5)V9(2) VALUE ZEROS.
023300         05  ES-LON           PIC S9(3)V9(7) VALUE ZEROS.
023400         05  ES-LAT           PIC S9(3)V9(7) VALUE ZEROS.
023500         05  FILLER           PIC X(01)      VALUE SPACE.
023600*    VISTA ALTERNATIVA POR PROF. MEDIDA - USADA POR EL ORDENAMIENTO
023700 01  WS-ESTACION-ALT REDEFINES WS-TAB-ESTACION.
023800     03  WS-ESTACION-R
023900             OCCURS 1 TO 2000 TIMES
024000             DEPENDING ON WS-EST-CANT
024100             INDEXED BY WS-EST-RX.
024200         05  WS-EST-R-MD      PIC 9(5)V9(2).
024300         05  FILLER           PIC X(63).
024400
024500 77  WS-SWAP-MD               PIC 9(5)V9(2)  VALUE ZERO.
024600 77  WS-SWAP-INC              PIC 9(3)V9(4)  VALUE ZERO.
024700 77  WS-SWAP-AZI              PIC 9(3)V9(4)  VALUE ZERO.
024800 77  WS-HUBO-CAMBIO           PIC X VALUE 'N'.
024900     88  WS-HUBO-CAMBIO-SI           VALUE 'Y'.
025000     88  WS-HUBO-CAMBIO-NO           VALUE 'N'.
025100
025200*----------- VARIABLES DE LA CURVATURA MINIMA (REGLA E1) -------------
025300 77  WS-I1-RAD        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025400 77  WS-I2-RAD        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025500 77  WS-A1-RAD        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025600 77  WS-A2-RAD        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025700 77  WS-SIN-I1        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025800 77  WS-SIN-I2        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
025900 77  WS-COS-I1        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026000 77  WS-COS-I2        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026100 77  WS-SIN-A1        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026200 77  WS-SIN-A2        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026300 77  WS-COS-A1        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026400 77  WS-COS-A2        PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026500 77  WS-COS-BETA      PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026600 77  WS-BETA          PIC S9(1)V9(10) COMP-2 VALUE ZERO.
026700 77  WS-FR            PIC S9(3)V9(10) COMP-2 VALUE ZERO.
026800 77  WS-MD-1          PIC S9(5)V9(10) COMP-2 VALUE ZERO.
026900 77  WS-MD-2          PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027000 77  WS-DELTA-MD      PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027100 77  WS-DELTA-NORTE   PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027200 77  WS-DELTA-ESTE    PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027300 77  WS-DELTA-TVD     PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027400 77  WS-ACUM-NORTE    PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027500 77  WS-ACUM-ESTE     PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027600 77  WS-ACUM-TVD      PIC S9(5)V9(10) COMP-2 VALUE ZERO.
027700
027800*----------- VARIABLES DE LA PROYECCION LOCAL (REGLA E2) -------------
027900 77  WS-LAT0-RAD      PIC S9(1)V9(10) COMP-2 VALUE ZERO.
028000 77  WS-LON0-RAD      PIC S9(1)V9(10) COMP-2 VALUE ZERO.
028100 77  WS-COS-LAT0      PIC S9(1)V9(10) COMP-2 VALUE ZERO.
028200 77  WS-LAT-RAD       PIC S9(1)V9(10) COMP-2 VALUE ZERO.
028300 77  WS-LON-RAD       PIC S9(1)V9(10) COMP-2 VALUE ZERO.
028400 77  WS-ESTE-ABS-M    PIC S9(7)V9(4)  COMP-2 VALUE ZERO.
028500 77  WS-NORTE-ABS-M   PIC S9(7)V9(4)  COMP-2 VALUE ZERO.
028600 77  WS-ESTE-OFS-M    PIC S9(7)V9(4)  COMP-2 VALUE ZERO.
028700 77  WS-NORTE-OFS-M   PIC S9(7)V9(4)  COMP-2 VALUE ZERO.
028800 77  WS-LON-CALC      PIC S9(3)V9(10) COMP-2 VALUE ZERO.
028900 77  WS-LAT-CALC      PIC S9(3)V9(10) COMP-2 VALUE ZERO.
029000
029100*----------- SUBRUTINAS SENO/COSENO/ARCOCOSENO (PARRAFOS 7000+) -----
029200 77  WS-SC-X          PIC S9(1)V9(10) COMP-2 VALUE ZERO.
029300 77  WS-SC-SENO       PIC S9(1)V9(10) COMP-2 VALUE ZERO.
029400 77  WS-SC-COSENO     PIC S9(1)V9(10) COMP-2 VALUE ZERO.
029500 77  WS-SC-TERMINO    PIC S9(1)V9(15) COMP-2 VALUE ZERO.
029600 77  WS-SC-POTENCIA   PIC S9(3)V9(15) COMP-2 VALUE ZERO.
029700 77  WS-SC-FACTORIAL  PIC S9(9)V9(5)  COMP-2 VALUE ZERO.
029800 77  WS-SC-N          PIC 9(2) COMP VALUE 0.
029900
030000 77  WS-AC-X          PIC S9(1)V9(10) COMP-2 VALUE ZERO.
030100 77  WS-AC-LO         PIC S9(1)V9(10) COMP-2 VALUE ZERO.
030200 77  WS-AC-HI         PIC S9(1)V9(10) COMP-2 VALUE ZERO.
030300 77  WS-AC-MEDIO      PIC S9(1)V9(10) COMP-2 VALUE ZERO.
030400 77  WS-AC-COS-MEDIO  PIC S9(1)V9(10) COMP-2 VALUE ZERO.
030500 77  WS-AC-PASO       PIC 9(2) COMP VALUE 0.
030600
030700*----------- REDONDEO (REGLA E4) --------------------------------------
030800 77  WS-RED-ENT       PIC S9(5)       VALUE ZERO.
030900 77  WS-RED-LON       PIC S9(3)V9(7)  VALUE ZERO.
031000 77  WS-RED-LAT       PIC S9(3)V9(7)  VALUE ZERO.
031100 77  WS-RED-TVD       PIC 9(5)V9(2)   VALUE ZERO.
031200
031300 77  WS-TRAY-SEQ      PIC 9(4) COMP VALUE 0.
031400
031500 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
031600
031700
031800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
031900 PROCEDURE DIVISION.
032000
032100 0000-PROGRAMA-PRINCIPAL-I.
032200
032300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
032400
032500     IF WS-NO-HAY-ENCUESTA THEN
032600        DISPLAY 'No active survey found'
032700     ELSE
032800        PERFORM 1200-ORDENAR-MD-I    THRU 1200-ORDENAR-MD-F
032900        PERFORM 2000-CALCULAR-I      THRU 2000-CALCULAR-F
033000        PERFORM 2500-ACTUALIZAR-BOCA-I
033100           THRU 2500-ACTUALIZAR-BOCA-F
033200     END-IF
033300
033400     PERFORM 9000-RESUMEN-I THRU 9000-RESUMEN-F.
033500
033600 0000-PROGRAMA-PRINCIPAL-F. GOBACK.
033700
033800
033900*----------------------------------------------------------------
034000*    FLUJO 1 - LEE EL PARAMETRO, CARGA MAESTROS Y DESVIOS DE LA
034100*    BOCA PEDIDA. SI NO HAY ESTACIONES O NO HAY POZO, SE MARCA
034200*    WS-NO-HAY-ENCUESTA.
034300 1000-INICIO-I.
034400
034500     SET WS-HAY-ENCUESTA TO TRUE
034600
034700     OPEN INPUT PARMIN
034800     READ PARMIN INTO REG-PARMIN
034900         AT END
035000            MOVE ZERO TO WS-BOCA-PEDIDA
035100         NOT AT END
035200            MOVE PM-WELLBORE-ID TO WS-BOCA-PEDIDA
035300     END-READ
035400     CLOSE PARMIN
035500
035600     OPEN INPUT POZOMA-ENT
035700     PERFORM 1110-CARGAR-POZOMA-I THRU 1110-CARGAR-POZOMA-F
035800             UNTIL FS-POZOEN-FIN
035900     CLOSE POZOMA-ENT
036000
036100     OPEN INPUT BOCAMA-ENT
036200     PERFORM 1120-CARGAR-BOCAMA-I THRU 1120-CARGAR-BOCAMA-F
036300             UNTIL FS-BOCAEN-FIN
036400     CLOSE BOCAMA-ENT
036500
036600     PERFORM 1150-LEER-POZO-I THRU 1150-LEER-POZO-F
036700
036800     IF WS-HAY-ENCUESTA THEN
036900        OPEN INPUT DESVIENT
037000        PERFORM 1100-LEER-DESVIOS-I THRU 1100-LEER-DESVIOS-F
037100                UNTIL FS-DESVIEN-FIN
037200        CLOSE DESVIENT
037300        IF WS-EST-CANT = 0 THEN
037400           SET WS-NO-HAY-ENCUESTA TO TRUE
037500        END-IF
037600     END-IF.
037700
037800 1000-INICIO-F. EXIT.
037900
038000
038100*----------------------------------------------------------------
038200 1110-CARGAR-POZOMA-I.
038300
038400     READ POZOMA-ENT INTO WS-POZO(WS-POZO-CANT + 1)
038500     IF FS-POZOEN IS EQUAL '00' THEN
038600        ADD 1 TO WS-POZO-CANT
038700     END-IF.
038800
038900 1110-CARGAR-POZOMA-F. EXIT.
039000
039100
039200*----------------------------------------------------------------
039300 1120-CARGAR-BOCAMA-I.
039400
039500     READ BOCAMA-ENT INTO WS-BOCA(WS-BOCA-CANT + 1)
039600     IF FS-BOCAEN IS EQUAL '00' THEN
039700        ADD 1 TO WS-BOCA-CANT
039800     END-IF.
039900
040000 1120-CARGAR-BOCAMA-F. EXIT.
040100
040200
040300*----------------------------------------------------------------
040400*    UBICA LA BOCA PEDIDA Y SU POZO PADRE (PARA LA UBICACION DE
040500*    SUPERFICIE QUE ANCLA LA PROYECCION)
040600 1150-LEER-POZO-I.
040700
040800     SET WS-BOCA-IX TO 1
040900     SET WS-HAY-ENCUESTA TO TRUE
041000
041100     IF WS-BOCA-CANT = 0 THEN
041200        SET WS-NO-HAY-ENCUESTA TO TRUE
041300        GO TO 1150-LEER-POZO-F
041400     END-IF
041500
041600     SEARCH WS-BOCA
041700        AT END
041800           SET WS-NO-HAY-ENCUESTA TO TRUE
041900        WHEN WB-WELLBORE-ID(WS-BOCA-IX) = WS-BOCA-PEDIDA
042000           SET WS-BOCA-IDX-ENC TO WS-BOCA-IX
042100     END-SEARCH
042200
042300     IF WS-HAY-ENCUESTA THEN
042400        SET WS-POZO-IX TO 1
042500        IF WS-POZO-CANT > 0 THEN
042600           SEARCH WS-POZO
042700              AT END
042800                 SET WS-NO-HAY-ENCUESTA TO TRUE
042900              WHEN WM-WELL-ID(WS-POZO-IX)
043000                            = WB-WELL-ID(WS-BOCA-IDX-ENC)
043100                 SET WS-POZO-IDX-ENC TO WS-POZO-IX
043200           END-SEARCH
043300        ELSE
043400           SET WS-NO-HAY-ENCUESTA TO TRUE
043500        END-IF
043600     END-IF.
043700
043800 1150-LEER-POZO-F. EXIT.
043900
044000
044100*----------------------------------------------------------------
044200*    CARGA EN TABLA LAS ESTACIONES DE DESVIO DE LA BOCA PEDIDA
044300 1100-LEER-DESVIOS-I.
044400
044500     READ DESVIENT INTO REG-DESVIENT
044600         AT END
044700            SET WS-DESVIEN-FIN TO TRUE
044800         NOT AT END
044900            IF SV-WELLBORE-ID = WS-BOCA-PEDIDA THEN
045000               ADD 1 TO WS-EST-CANT
045100               MOVE SV-MD  TO ES-MD(WS-EST-CANT)
045200               MOVE SV-INC TO ES-INC(WS-EST-CANT)
045300               MOVE SV-AZI TO ES-AZI(WS-EST-CANT)
045400            END-IF
045500     END-READ.
045600
045700 1100-LEER-DESVIOS-F. EXIT.
045800
045900
046000*----------------------------------------------------------------
046100*    FLUJO 2 - ORDEN ASCENDENTE POR MD. SE ORDENA POR INTERCAMBIO
046200*    (BURBUJA) EN MEMORIA SOBRE LA TABLA YA CARGADA; EL SHOP NO
046300*    USA SENTENCIA SORT EN LOTES DE ESTE TIPO.
046400 1200-ORDENAR-MD-I.
046500
046600     IF WS-EST-CANT < 2 THEN
046700        GO TO 1200-ORDENAR-MD-F
046800     END-IF
046900
047000     SET WS-HUBO-CAMBIO-SI TO TRUE
047100     PERFORM 1210-PASADA-BURBUJA-I THRU 1210-PASADA-BURBUJA-F
047200             UNTIL WS-HUBO-CAMBIO-NO.
047300
047400 1200-ORDENAR-MD-F. EXIT.
047500
047600
047700*----------------------------------------------------------------
047800 1210-PASADA-BURBUJA-I.
047900
048000     SET WS-HUBO-CAMBIO-NO TO TRUE
048100
048200     SET WS-I TO 1
048300     PERFORM 1215-PROBAR-SWAP-I THRU 1215-PROBAR-SWAP-F
048400             UNTIL WS-I > (WS-EST-CANT - 1).
048500
048600 1210-PASADA-BURBUJA-F. EXIT.
048700
048800
048900*----------------------------------------------------------------
049000 1215-PROBAR-SWAP-I.
049100
049200     IF ES-MD(WS-I) > ES-MD(WS-I + 1) THEN
049300        MOVE ES-MD(WS-I)  TO WS-SWAP-MD
049400        MOVE ES-INC(WS-I) TO WS-SWAP-INC
049500        MOVE ES-AZI(WS-I) TO WS-SWAP-AZI
049600        MOVE ES-MD(WS-I + 1)  TO ES-MD(WS-I)
049700        MOVE ES-INC(WS-I + 1) TO ES-INC(WS-I)
049800        MOVE ES-AZI(WS-I + 1) TO ES-AZI(WS-I)
049900        MOVE WS-SWAP-MD  TO ES-MD(WS-I + 1)
050000        MOVE WS-SWAP-INC TO ES-INC(WS-I + 1)
050100        MOVE WS-SWAP-AZI TO ES-AZI(WS-I + 1)
050200        SET WS-HUBO-CAMBIO-SI TO TRUE
050300     END-IF
050400     ADD 1 TO WS-I.
050500
050600 1215-PROBAR-SWAP-F. EXIT.
050700
050800
050900*----------------------------------------------------------------
051000*    FLUJO 3-6 - CURVATURA MINIMA Y PROYECCION, ESTACION POR
051100*    ESTACION. LA PRIMERA ESTACION ES EL ORIGEN (TVD=N=E=0).
051200 2000-CALCULAR-I.
051300
051400     MOVE ZERO TO WS-ACUM-NORTE
051500     MOVE ZERO TO WS-ACUM-ESTE
051600     MOVE ZERO TO WS-ACUM-TVD
051700     MOVE ZERO TO WS-TRAY-SEQ
051800
051900     PERFORM 2050-PREPARAR-PROYECCION-I
052000        THRU 2050-PREPARAR-PROYECCION-F
052100
052200     MOVE ZERO TO ES-TVD(1)
052300     MOVE ZERO TO ES-NORTE(1)
052400     MOVE ZERO TO ES-ESTE(1)
052500
052600     OPEN OUTPUT TRAYESAL
052700
052800     SET WS-I TO 1
052900     PERFORM 2010-PROCESAR-ESTACION-I THRU 2010-PROCESAR-ESTACION-F
053000             UNTIL WS-I > WS-EST-CANT
053100
053200     CLOSE TRAYESAL.
053300
053400 2000-CALCULAR-F. EXIT.
053500
053600
053700*----------------------------------------------------------------
053800 2010-PROCESAR-ESTACION-I.
053900
054000     IF WS-I > 1 THEN
054100        PERFORM 2100-CURVATURA-MINIMA-I
054200           THRU 2100-CURVATURA-MINIMA-F
054300     END-IF
054400     PERFORM 2200-PROYECTAR-I   THRU 2200-PROYECTAR-F
054500     PERFORM 2300-PROYECTAR-INVERSA-I
054600        THRU 2300-PROYECTAR-INVERSA-F
054700     PERFORM 2400-GRABAR-PUNTO-I THRU 2400-GRABAR-PUNTO-F
054800     ADD 1 TO WS-I.
054900
055000 2010-PROCESAR-ESTACION-F. EXIT.
055100
055200
055300*----------------------------------------------------------------
055400*    REGLA E1 - CURVATURA MINIMA ENTRE LA ESTACION WS-I-1 Y LA
055500*    WS-I. ACTUALIZA ES-TVD/ES-NORTE/ES-ESTE(WS-I) POR SUMA
055600*    CON LOS ACUMULADOS DE LA ESTACION ANTERIOR.
055700 2100-CURVATURA-MINIMA-I.
055800
055900     COMPUTE WS-I1-RAD = ES-INC(WS-I - 1) * WS-GRADOS-A-RAD
056000     COMPUTE WS-I2-RAD = ES-INC(WS-I)     * WS-GRADOS-A-RAD
056100     COMPUTE WS-A1-RAD = ES-AZI(WS-I - 1) * WS-GRADOS-A-RAD
056200     COMPUTE WS-A2-RAD = ES-AZI(WS-I)     * WS-GRADOS-A-RAD
056300
056400     MOVE WS-I1-RAD TO WS-SC-X
056500     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
056600     MOVE WS-SC-SENO   TO WS-SIN-I1
056700     MOVE WS-SC-COSENO TO WS-COS-I1
056800
056900     MOVE WS-I2-RAD TO WS-SC-X
057000     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
057100     MOVE WS-SC-SENO   TO WS-SIN-I2
057200     MOVE WS-SC-COSENO TO WS-COS-I2
057300
057400     MOVE WS-A1-RAD TO WS-SC-X
057500     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
057600     MOVE WS-SC-SENO   TO WS-SIN-A1
057700     MOVE WS-SC-COSENO TO WS-COS-A1
057800
057900     MOVE WS-A2-RAD TO WS-SC-X
058000     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
058100     MOVE WS-SC-SENO   TO WS-SIN-A2
058200     MOVE WS-SC-COSENO TO WS-COS-A2
058300
058400*    COS BETA = COS I1 COS I2 + SEN I1 SEN I2 COS(A2 - A1)
058500*    SE DESARROLLA COS(A2-A1) = COS A2 COS A1 + SEN A2 SEN A1
058600     COMPUTE WS-COS-BETA =
058700             (WS-COS-I1 * WS-COS-I2) +
058800             (WS-SIN-I1 * WS-SIN-I2 *
058900              ((WS-COS-A2 * WS-COS-A1) + (WS-SIN-A2 * WS-SIN-A1)))
059000
059100     IF WS-COS-BETA > 1.0 THEN
059200        MOVE 1.0 TO WS-COS-BETA
059300     END-IF
059400     IF WS-COS-BETA < -1.0 THEN
059500        MOVE -1.0 TO WS-COS-BETA
059600     END-IF
059700
059800     MOVE WS-COS-BETA TO WS-AC-X
059900     PERFORM 7500-ARCOCOSENO-I THRU 7500-ARCOCOSENO-F
060000     MOVE WS-AC-MEDIO TO WS-BETA
060100
060200     IF WS-BETA > 0.0001 THEN
060300        COMPUTE WS-SC-X = WS-BETA / 2
060400        PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
060500        COMPUTE WS-FR = (2 / WS-BETA) *
060600                (WS-SC-SENO / WS-SC-COSENO)
060700     ELSE
060800        MOVE 1.0 TO WS-FR
060900     END-IF
061000
061100     COMPUTE WS-MD-1 = ES-MD(WS-I - 1)
061200     COMPUTE WS-MD-2 = ES-MD(WS-I)
061300     COMPUTE WS-DELTA-MD = WS-MD-2 - WS-MD-1
061400
061500     COMPUTE WS-DELTA-NORTE =
061600             (WS-DELTA-MD / 2) *
061700             ((WS-SIN-I1 * WS-COS-A1) + (WS-SIN-I2 * WS-COS-A2))
061800             * WS-FR
061900     COMPUTE WS-DELTA-ESTE =
062000             (WS-DELTA-MD / 2) *
062100             ((WS-SIN-I1 * WS-SIN-A1) + (WS-SIN-I2 * WS-SIN-A2))
062200             * WS-FR
062300     COMPUTE WS-DELTA-TVD =
062400             (WS-DELTA-MD / 2) * (WS-COS-I1 + WS-COS-I2) * WS-FR
062500
062600     ADD WS-DELTA-NORTE TO WS-ACUM-NORTE
062700     ADD WS-DELTA-ESTE  TO WS-ACUM-ESTE
062800     ADD WS-DELTA-TVD   TO WS-ACUM-TVD
062900
063000     MOVE WS-ACUM-TVD   TO ES-TVD(WS-I)
063100     MOVE WS-ACUM-NORTE TO ES-NORTE(WS-I)
063200     MOVE WS-ACUM-ESTE  TO ES-ESTE(WS-I).
063300
063400 2100-CURVATURA-MINIMA-F. EXIT.
063500
063600
063700*----------------------------------------------------------------
063800*    PREPARA LA PROYECCION LOCAL ANCLADA EN LA SUPERFICIE DEL
063900*    POZO (REGLA E2) - EQUIRECTANGULAR/TANGENTE, EXACTA EN LA
064000*    INVERSA, SIN RAIZ CUADRADA
064100 2050-PREPARAR-PROYECCION-I.
064200
064300     COMPUTE WS-LAT0-RAD = WM-LAT(WS-POZO-IDX-ENC) *
064400                            WS-GRADOS-A-RAD
064500     COMPUTE WS-LON0-RAD = WM-LON(WS-POZO-IDX-ENC) *
064600                            WS-GRADOS-A-RAD
064700
064800     MOVE WS-LAT0-RAD TO WS-SC-X
064900     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
065000     MOVE WS-SC-COSENO TO WS-COS-LAT0.
065100
065200 2050-PREPARAR-PROYECCION-F. EXIT.
065300
065400
065500*----------------------------------------------------------------
065600*    REGLA E2/E3 - CONVIERTE EL DESPLAZAMIENTO DE CURVATURA
065700*    MINIMA (PIES) A METROS Y LO SUMA A LA POSICION ABSOLUTA
065800*    DE SUPERFICIE, YA EN EL PLANO LOCAL
065900 2200-PROYECTAR-I.
066000
066100     COMPUTE WS-NORTE-OFS-M = ES-NORTE(WS-I) * WS-PIES-A-METROS
066200     COMPUTE WS-ESTE-OFS-M  = ES-ESTE(WS-I)  * WS-PIES-A-METROS
066300
066400*    EQUIRECTANGULAR: E = R COS(LAT0) (LON-LON0), N = R(LAT-LAT0)
066500*    LA SUPERFICIE (DESPLAZAMIENTO 0) CAE EN (E0,N0) = (0,0)
066600     COMPUTE WS-ESTE-ABS-M  = WS-ESTE-OFS-M
066700     COMPUTE WS-NORTE-ABS-M = WS-NORTE-OFS-M.
066800
066900 2200-PROYECTAR-F. EXIT.
067000
067100
067200*----------------------------------------------------------------
067300*    REGLA E2 (INVERSA) - DE METROS ABSOLUTOS DE VUELTA A
067400*    LONGITUD/LATITUD, INVERSA LINEAL EXACTA DE LA DIRECTA
067500 2300-PROYECTAR-INVERSA-I.
067600
067700     COMPUTE WS-LAT-CALC = WS-LAT0-RAD +
067800             (WS-NORTE-ABS-M / WS-RADIO-TIERRA-M)
067900     COMPUTE WS-LON-CALC = WS-LON0-RAD +
068000             (WS-ESTE-ABS-M / (WS-RADIO-TIERRA-M * WS-COS-LAT0))
068100
068200     COMPUTE ES-LAT(WS-I) ROUNDED =
068300             WS-LAT-CALC / WS-GRADOS-A-RAD
068400     COMPUTE ES-LON(WS-I) ROUNDED =
068500             WS-LON-CALC / WS-GRADOS-A-RAD.
068600
068700 2300-PROYECTAR-INVERSA-F. EXIT.
068800
068900
069000*----------------------------------------------------------------
069100*    REGLA E4 - ESCRIBE EL PUNTO DE TRAYECTORIA REDONDEADO
069200 2400-GRABAR-PUNTO-I.
069300
069400     ADD 1 TO WS-TRAY-SEQ
069500
069600     MOVE WS-BOCA-PEDIDA   TO TP-WELLBORE-ID
069700     MOVE WS-TRAY-SEQ      TO TP-SEQ
069800     MOVE ES-LON(WS-I)     TO TP-LON
069900     MOVE ES-LAT(WS-I)     TO TP-LAT
070000     COMPUTE TP-TVD ROUNDED = ES-TVD(WS-I)
070100
070200     WRITE REG-TRAYESAL.
070300
070400 2400-GRABAR-PUNTO-F. EXIT.
070500
070600
070700*----------------------------------------------------------------
070800*    REGLA E5 - TOTALES DE LA ULTIMA ESTACION (LA MAS PROFUNDA
070900*    LUEGO DEL ORDEN) SE GRABAN EN EL MAESTRO DE BOCAS
071000 2500-ACTUALIZAR-BOCA-I.
071100
071200     COMPUTE WB-TD-MD(WS-BOCA-IDX-ENC) ROUNDED =
071300             ES-MD(WS-EST-CANT)
071400     COMPUTE WB-TD-TVD(WS-BOCA-IDX-ENC) ROUNDED =
071500             ES-TVD(WS-EST-CANT)
071600     MOVE WS-TRAY-SEQ TO WB-TRAJ-COUNT(WS-BOCA-IDX-ENC)
071700
071800     OPEN OUTPUT BOCAMA-SAL
071900     SET WS-J TO 1
072000     PERFORM 2510-GRABAR-BOCAMA-I THRU 2510-GRABAR-BOCAMA-F
072100             UNTIL WS-J > WS-BOCA-CANT
072200     CLOSE BOCAMA-SAL.
072300
072400 2500-ACTUALIZAR-BOCA-F. EXIT.
072500
072600
072700*----------------------------------------------------------------
072800 2510-GRABAR-BOCAMA-I.
072900
073000     WRITE REG-BOCAMA-SAL FROM WS-BOCA(WS-J)
073100     ADD 1 TO WS-J.
073200
073300 2510-GRABAR-BOCAMA-F. EXIT.
073400
073500
073600*----------------------------------------------------------------
073700*    SENO Y COSENO POR SERIE DE TAYLOR, CON REDUCCION DE RANGO
073800*    A [-PI,PI] POR RESTA/SUMA DE MULTIPLOS DE 2*PI. 12 TERMINOS
073900*    SON SOBRADOS PARA LA PRECISION QUE PIDE LA REGLA E4.
074000 7000-SENO-COSENO-I.
074100
074200     PERFORM 7010-REDUCIR-RANGO-I THRU 7010-REDUCIR-RANGO-F
074300             UNTIL WS-SC-X <= WS-PI AND WS-SC-X >= (0 - WS-PI)
074400
074500     MOVE WS-SC-X         TO WS-SC-POTENCIA
074600     MOVE WS-SC-X         TO WS-SC-SENO
074700     MOVE 1.0              TO WS-SC-COSENO
074800     MOVE 1.0              TO WS-SC-FACTORIAL
074900
075000     SET WS-SC-N TO 2
075100     PERFORM 7005-TERMINO-TAYLOR-I THRU 7005-TERMINO-TAYLOR-F
075200             UNTIL WS-SC-N > 13.
075300
075400 7000-SENO-COSENO-F. EXIT.
075500
075600
075700*----------------------------------------------------------------
075800 7005-TERMINO-TAYLOR-I.
075900
076000     COMPUTE WS-SC-FACTORIAL = WS-SC-FACTORIAL * WS-SC-N
076100     COMPUTE WS-SC-POTENCIA = WS-SC-POTENCIA * WS-SC-X
076200     COMPUTE WS-SC-TERMINO = WS-SC-POTENCIA / WS-SC-FACTORIAL
076300
076400     IF (WS-SC-N / 2) * 2 = WS-SC-N THEN
076500*       POTENCIA PAR - APORTA AL COSENO, SIGNO ALTERNADO
076600        IF ((WS-SC-N / 2) / 2) * 2 = (WS-SC-N / 2) THEN
076700           ADD WS-SC-TERMINO TO WS-SC-COSENO
076800        ELSE
076900           SUBTRACT WS-SC-TERMINO FROM WS-SC-COSENO
077000        END-IF
077100     ELSE
077200*       POTENCIA IMPAR - APORTA AL SENO, SIGNO ALTERNADO
077300        IF (((WS-SC-N - 1) / 2) / 2) * 2 = ((WS-SC-N - 1) / 2)
077400        THEN
077500           ADD WS-SC-TERMINO TO WS-SC-SENO
077600        ELSE
077700           SUBTRACT WS-SC-TERMINO FROM WS-SC-SENO
077800        END-IF
077900     END-IF
078000     ADD 1 TO WS-SC-N.
078100
078200 7005-TERMINO-TAYLOR-F. EXIT.
078300
078400
078500*----------------------------------------------------------------
078600*    UN PASO DE LA REDUCCION DE RANGO DEL ANGULO A [-PI,PI],
078700*    LLAMADO DESDE 7000 HASTA QUE EL ANGULO QUEDA DENTRO DEL
078800*    RANGO (EVITA UN PERFORM VARYING CON INCREMENTO VARIABLE)
078900 7010-REDUCIR-RANGO-I.
079000
079100     IF WS-SC-X > WS-PI THEN
079200        COMPUTE WS-SC-X = WS-SC-X - WS-DOS-PI
079300     ELSE
079400        COMPUTE WS-SC-X = WS-SC-X + WS-DOS-PI
079500     END-IF.
079600
079700 7010-REDUCIR-RANGO-F. EXIT.
079800
079900
080000*----------------------------------------------------------------
080100*    ARCOCOSENO POR BISECCION SOBRE [0,PI] - NO REQUIERE RAIZ
080200*    CUADRADA NI DERIVADA, ES ESTABLE CERCA DE BETA = 0 DONDE
080300*    NEWTON-RAPHSON SE DEGENERA (DERIVADA CASI NULA).
080400 7500-ARCOCOSENO-I.
080500
080600     MOVE ZERO TO WS-AC-LO
080700     MOVE WS-PI TO WS-AC-HI
080800
080900     SET WS-AC-PASO TO 1
081000     PERFORM 7510-PASO-BISECCION-I THRU 7510-PASO-BISECCION-F
081100             UNTIL WS-AC-PASO > 40
081200
081300     COMPUTE WS-AC-MEDIO = (WS-AC-LO + WS-AC-HI) / 2.
081400
081500 7500-ARCOCOSENO-F. EXIT.
081600
081700
081800*----------------------------------------------------------------
081900 7510-PASO-BISECCION-I.
082000
082100     COMPUTE WS-AC-MEDIO = (WS-AC-LO + WS-AC-HI) / 2
082200     MOVE WS-AC-MEDIO TO WS-SC-X
082300     PERFORM 7000-SENO-COSENO-I THRU 7000-SENO-COSENO-F
082400     MOVE WS-SC-COSENO TO WS-AC-COS-MEDIO
082500
082600     IF WS-AC-COS-MEDIO > WS-AC-X THEN
082700        MOVE WS-AC-MEDIO TO WS-AC-LO
082800     ELSE
082900        MOVE WS-AC-MEDIO TO WS-AC-HI
083000     END-IF
083100     ADD 1 TO WS-AC-PASO.
083200
083300 7510-PASO-BISECCION-F. EXIT.
083400
083500
083600*----------------------------------------------------------------
083700 9000-RESUMEN-I.
083800
083900     IF WS-HAY-ENCUESTA THEN
084000        DISPLAY 'Trajectory updated for ' WS-BOCA-PEDIDA
084100     END-IF.
084200
084300 9000-RESUMEN-F. EXIT.
