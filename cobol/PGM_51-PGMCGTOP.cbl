000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCGTOP.
000300 AUTHOR.        M QUINTANA GIL.
000400 INSTALLATION.  GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO.
000500 DATE-WRITTEN.  02/05/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DIVISION SUBSUELO. NO DISTRIBUIR.
000800
000900******************************************************************
001000*    PGMCGTOP  -  CARGA DE TOPES DE FORMACION                   *
001100*    =================================================           *
001200*    LEE EL ARCHIVO DE TRANSACCIONES DE TOPES (TOPEENT), UBICA   *
001300*    LA BOCA DEL POZO POR UWI, RESUELVE EL ESTRATO CONTRA EL     *
001400*    DICCIONARIO DE UNIDADES ESTRATIGRAFICAS (DICEST) Y AGREGA   *
001500*    EL TOPE A FORMACION-TOPES-SAL.  NO SE VERIFICAN TOPES       *
001600*    DUPLICADOS - SE PERMITEN VARIAS LECTURAS DEL MISMO TOPE.    *
001700******************************************************************
001800*    HISTORIA DE MODIFICACIONES
001900*    FECHA     QUIEN PEDIDO     DESCRIPCION
002000*    --------  ---- ---------  --------------------------------
002100* 020588 MQG  SR-0083   ESTRUCTURA INICIAL - CARGA DE TOPES.    CL0010
002200* 190988 MQG  SR-0091   AGREGA DICCIONARIO DE ESTRATOS EN TABLA CL0020
002300* 111290 RTE  SR-0142   DESCARTE SILENCIOSO DE POZO DESCONOCIDO CL0030
002400* 070692 CBZ  SR-0177   CORRIGE COMPARACION DE NOMBRE DE ESTRAT CL0040
002500* 150295 CBZ  SR-0233   AMPLIA DICEST A 9999 ENTRADAS EN TABLA. CL0050
002600* 031298 RTE  Y2K-0004  REVISION DE FECHAS A 4 DIGITOS - AY2000 CL0060
002700* 190599 RTE  Y2K-0042  VALIDACION FINAL AY2000 SOBRE TOPES.    CL0070
002800* 140403 DSV  SR-0341   AGREGA CONTADOR DE TOPES OMITIDOS.      CL0080
002900* 290811 JPZ  SR-0421   REVISION POR NUEVO FORMATO TRANSACCION. CL0090
003000******************************************************************
003100
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT TOPEENT  ASSIGN TO DDTOPENT
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS FS-TOPEENT.
004500
004600     SELECT POZOMA-ENT ASSIGN TO DDPOZOEN
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS FS-POZOEN.
004900
005000     SELECT BOCAMA-ENT ASSIGN TO DDBOCAEN
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS FS-BOCAEN.
005300
005400     SELECT DICEST-ENT ASSIGN TO DDDICEEN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS FS-DICEEN.
005700
005800     SELECT DICEST-SAL ASSIGN TO DDDICESA
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS FS-DICESA.
006100
006200     SELECT TOPESAL   ASSIGN TO DDTOPESA
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-TOPESA.
006500
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000*---- TRANSACCION DE TOPE DE FORMACION (51 BYTES) ---------------
007100 FD  TOPEENT
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-TOPEENT.
007500     03  TOP-UWI             PIC X(14).
007600     03  TOP-FORMATION       PIC X(30).
007700     03  TOP-DEPTH           PIC 9(5)V9(2).
007800     03  FILLER              PIC X(02).
007900
008000*---- MAESTRO DE POZOS - SOLO LECTURA -----------------------------
008100 FD  POZOMA-ENT
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-POZOMA-ENT          PIC X(187).
008500
008600*---- MAESTRO DE BOCAS - SOLO LECTURA ------------------------------
008700 FD  BOCAMA-ENT
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-BOCAMA-ENT          PIC X(44).
009100
009200*---- DICCIONARIO DE ESTRATOS - ENTRADA (VIEJO) --------------------
009300 FD  DICEST-ENT
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-DICEST-ENT          PIC X(35).
009700
009800*---- DICCIONARIO DE ESTRATOS - SALIDA (NUEVO) ---------------------
009900 FD  DICEST-SAL
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-DICEST-SAL          PIC X(35).
010300
010400*---- FORMATION-TOPS - SALIDA (APPEND) -----------------------------
010500 FD  TOPESAL
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-TOPESAL.
010900     03  FT-WELLBORE-ID      PIC 9(06).
011000     03  FT-SU-ID            PIC 9(04).
011100     03  FT-DEPTH-MD         PIC 9(5)V9(2).
011200     03  FILLER              PIC X(03).
011300
011400
011500 WORKING-STORAGE SECTION.
011600*=======================*
011700
011800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011900
012000 77  FS-TOPEENT              PIC XX    VALUE SPACES.
012100     88  FS-TOPEENT-FIN                VALUE '10'.
012200 77  FS-POZOEN               PIC XX    VALUE SPACES.
012300     88  FS-POZOEN-FIN                 VALUE '10'.
012400 77  FS-BOCAEN               PIC XX    VALUE SPACES.
012500     88  FS-BOCAEN-FIN                 VALUE '10'.
012600 77  FS-DICEEN               PIC XX    VALUE SPACES.
012700     88  FS-DICEEN-FIN                 VALUE '10'.
012800 77  FS-DICESA               PIC XX    VALUE SPACES.
012900 77  FS-TOPESA               PIC XX    VALUE SPACES.
013000
013100 77  WS-FIN-TOPE             PIC X     VALUE 'N'.
013200     88  WS-TOPE-TERMINO                VALUE 'Y'.
013300     88  WS-TOPE-SIGUE                  VALUE 'N'.
013400
013500 77  WS-LEIDOS               PIC 9(6) COMP  VALUE 0.
013600 77  WS-GRABADOS             PIC 9(6) COMP  VALUE 0.
013700 77  WS-OMITIDOS             PIC 9(6) COMP  VALUE 0.
013800 77  WS-I                    PIC 9(4) COMP  VALUE 0.
013900
014000*----------- AREA DE TRABAJO PARA LIMPIEZA DE UWI -----------------
014100 01  WS-UWI-WORK             PIC X(14)  VALUE SPACES.
014200 01  WS-UWI-TABLA REDEFINES WS-UWI-WORK.
014300     03  WS-UWI-CAR          OCCURS 14 TIMES
014400                             PIC X(1).
014500 01  WS-UWI-LIMPIO           PIC X(14)  VALUE SPACES.
014600 77  WS-UWI-LARGO            PIC 9(2) COMP VALUE 0.
014700
014800*----------- TABLA MAESTRO DE POZOS (SOLO LECTURA) -----------------
014900 77  WS-POZO-CANT            PIC 9(6) COMP VALUE 0.
015000 01  WS-TAB-POZO.
015100     03  WS-POZO
015200             OCCURS 1 TO 5000 TIMES
015300             DEPENDING ON WS-POZO-CANT
015400             INDEXED BY WS-POZO-IX.
015500         05  WM-WELL-ID      PIC 9(06)     VALUE ZEROS.
015600         05  WM-UWI          PIC X(14)     VALUE SPACES.
015700         05  WM-WELL-NAME    PIC X(30)     VALUE SPACES.
015800         05  WM-OPERATOR     PIC X(30)     VALUE SPACES.
015900         05  WM-LAT          PIC S9(3)V9(7) VALUE ZEROS.
016000         05  WM-LON          PIC S9(3)V9(7) VALUE ZEROS.
016100         05  WM-ATTRS        PIC X(80)     VALUE SPACES.
016200         05  FILLER          PIC X(07)     VALUE SPACES.
016300 01  WS-POZO-ALT REDEFINES WS-TAB-POZO.
016400     03  WS-POZO-R
016500             OCCURS 1 TO 5000 TIMES
016600             DEPENDING ON WS-POZO-CANT
016700             INDEXED BY WS-POZO-RX.
016800         05  WS-POZO-R-ID    PIC 9(06).
016900         05  WS-POZO-R-UWI   PIC X(14).
017000         05  FILLER          PIC X(147).
017100
017200 77  WS-POZO-HALLADO         PIC X         VALUE 'N'.
017300     88  WS-POZO-ESTA-EN-TABLA           VALUE 'Y'.
017400     88  WS-POZO-NO-ESTA                 VALUE 'N'.
017500 77  WS-POZO-IDX-ENC         PIC 9(6) COMP VALUE 0.
017600
017700*----------- TABLA MAESTRO DE BOCAS (SOLO LECTURA) -----------------
017800 77  WS-BOCA-CANT            PIC 9(6) COMP VALUE 0.
017900 01  WS-TAB-BOCA.
018000     03  WS-BOCA
018100             OCCURS 1 TO 5000 TIMES
018200             DEPENDING ON WS-BOCA-CANT
018300             INDEXED BY WS-BOCA-IX.
018400         05  WB-WELLBORE-ID  PIC 9(06)     VALUE ZEROS.
018500         05  WB-WELL-ID      PIC 9(06)     VALUE ZEROS.
018600         05  WB-NAME         PIC X(10)     VALUE SPACES.
018700         05  WB-TD-MD        PIC 9(5)V9(2) VALUE ZEROS.
018800         05  WB-TD-TVD       PIC 9(5)V9(2) VALUE ZEROS.
018900         05  WB-TRAJ-COUNT   PIC 9(04)     VALUE ZEROS.
019000         05  FILLER          PIC X(04)     VALUE SPACES.
019100
019200 77  WS-BOCA-HALLADA         PIC X         VALUE 'N'.
019300     88  WS-BOCA-ESTA-EN-TABLA           VALUE 'Y'.
019400     88  WS-BOCA-NO-ESTA                 VALUE 'N'.
019500 77  WS-BOCA-IDX-ENC         PIC 9(6) COMP VALUE 0.
019600
019700*----------- DICCIONARIO DE ESTRATOS EN MEMORIA --------------------
019800 77  WS-ESTR-CANT            PIC 9(4) COMP VALUE 0.
019900 01  WS-TAB-ESTRATO.
020000     03  WS-ESTRATO
020100             OCCURS 1 TO 9999 TIMES
020200             DEPENDING ON WS-ESTR-CANT
020300             INDEXED BY WS-ESTR-IX.
020400         05  SU-ID           PIC 9(04)     VALUE ZEROS.
020500         05  SU-NAME         PIC X(30)     VALUE SPACES.
020600         05  FILLER          PIC X(01)     VALUE SPACES.
020700 01  WS-ESTRATO-ALT REDEFINES WS-TAB-ESTRATO.
020800     03  WS-ESTRATO-R
020900             OCCURS 1 TO 9999 TIMES
021000             DEPENDING ON WS-ESTR-CANT
021100             INDEXED BY WS-ESTR-RX.
021200         05  WS-ESTR-R-NAME  PIC X(30).
021300         05  WS-ESTR-R-ID    PIC 9(04).
021400         05  FILLER          PIC X(01).
021500
021600 77  WS-ESTR-HALLADO         PIC X         VALUE 'N'.
021700     88  WS-ESTR-ESTA-EN-TABLA           VALUE 'Y'.
021800     88  WS-ESTR-NO-ESTA                 VALUE 'N'.
021900 77  WS-ESTR-IDX-ENC         PIC 9(4) COMP VALUE 0.
022000
022100*----------- IMPRESION DE TOTALES ----------------------------------
022200 77  WS-LEIDOS-PRINT         PIC ZZZ,ZZ9.
022300 77  WS-GRAB-PRINT           PIC ZZZ,ZZ9.
022400 77  WS-OMIT-PRINT           PIC ZZZ,ZZ9.
022500
022600 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022700
022800
022900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023000 PROCEDURE DIVISION.
023100
023200 0000-PROGRAMA-PRINCIPAL-I.
023300
023400     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
023500     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
023600             UNTIL WS-TOPE-TERMINO
023700     PERFORM 9000-FINAL-I    THRU 9000-FINAL-F.
023800
023900 0000-PROGRAMA-PRINCIPAL-F. GOBACK.
024000
024100
024200*----------------------------------------------------------------
024300 1000-INICIO-I.
024400
024500     OPEN INPUT POZOMA-ENT
024600     PERFORM 1100-CARGAR-POZOMA-I THRU 1100-CARGAR-POZOMA-F
024700             UNTIL FS-POZOEN-FIN
024800     CLOSE POZOMA-ENT
024900
025000     OPEN INPUT BOCAMA-ENT
025100     PERFORM 1150-CARGAR-BOCAMA-I THRU 1150-CARGAR-BOCAMA-F
025200             UNTIL FS-BOCAEN-FIN
025300     CLOSE BOCAMA-ENT
025400
025500     OPEN INPUT DICEST-ENT
025600     PERFORM 1200-CARGAR-DICEST-I THRU 1200-CARGAR-DICEST-F
025700             UNTIL FS-DICEEN-FIN
025800     CLOSE DICEST-ENT
025900
026000     OPEN EXTEND TOPESAL
026100
026200     OPEN INPUT TOPEENT
026300     IF FS-TOPEENT IS NOT EQUAL '00' THEN
026400        DISPLAY '* ERROR EN OPEN TOPEENT = ' FS-TOPEENT
026500        SET WS-TOPE-TERMINO TO TRUE
026600     ELSE
026700        PERFORM 2100-LEER-TOPE-I THRU 2100-LEER-TOPE-F
026800     END-IF.
026900
027000 1000-INICIO-F. EXIT.
027100
027200
027300*----------------------------------------------------------------
027400 1100-CARGAR-POZOMA-I.
027500
027600     READ POZOMA-ENT INTO WS-POZO(WS-POZO-CANT + 1)
027700     IF FS-POZOEN IS EQUAL '00' THEN
027800        ADD 1 TO WS-POZO-CANT
027900     END-IF.
028000
028100 1100-CARGAR-POZOMA-F. EXIT.
028200
028300
028400*----------------------------------------------------------------
028500 1150-CARGAR-BOCAMA-I.
028600
028700     READ BOCAMA-ENT INTO WS-BOCA(WS-BOCA-CANT + 1)
028800     IF FS-BOCAEN IS EQUAL '00' THEN
028900        ADD 1 TO WS-BOCA-CANT
029000     END-IF.
029100
029200 1150-CARGAR-BOCAMA-F. EXIT.
029300
029400
029500*----------------------------------------------------------------
029600 1200-CARGAR-DICEST-I.
029700
029800     READ DICEST-ENT INTO WS-ESTRATO(WS-ESTR-CANT + 1)
029900     IF FS-DICEEN IS EQUAL '00' THEN
030000        ADD 1 TO WS-ESTR-CANT
030100     END-IF.
030200
030300 1200-CARGAR-DICEST-F. EXIT.
030400
030500
030600*----------------------------------------------------------------
030700 2000-PROCESO-I.
030800
030900     PERFORM 2150-LIMPIAR-UWI-I     THRU 2150-LIMPIAR-UWI-F
031000     PERFORM 2200-RESOLVER-BOCA-I   THRU 2200-RESOLVER-BOCA-F
031100
031200     IF WS-BOCA-NO-ESTA THEN
031300        ADD 1 TO WS-OMITIDOS
031400     ELSE
031500        PERFORM 2300-RESOLVER-ESTRATO-I
031600           THRU 2300-RESOLVER-ESTRATO-F
031700        PERFORM 2400-GRABAR-TOPE-I
031800           THRU 2400-GRABAR-TOPE-F
031900     END-IF
032000
032100     PERFORM 2100-LEER-TOPE-I THRU 2100-LEER-TOPE-F.
032200
032300 2000-PROCESO-F. EXIT.
032400
032500
032600*----------------------------------------------------------------
032700 2100-LEER-TOPE-I.
032800
032900     READ TOPEENT INTO REG-TOPEENT
033000         AT END
033100            SET WS-TOPE-TERMINO TO TRUE
033200         NOT AT END
033300            ADD 1 TO WS-LEIDOS
033400     END-READ.
033500
033600 2100-LEER-TOPE-F. EXIT.
033700
033800
033900*----------------------------------------------------------------
034000*    REGLA B1 - IGUAL LIMPIEZA DE UWI QUE EN PGMCGPOZ (2150)
034100 2150-LIMPIAR-UWI-I.
034200
034300     IF WS-TOPE-TERMINO THEN
034400        GO TO 2150-LIMPIAR-UWI-F
034500     END-IF
034600
034700     MOVE TOP-UWI        TO WS-UWI-WORK
034800     MOVE SPACES         TO WS-UWI-LIMPIO
034900     MOVE ZERO           TO WS-UWI-LARGO
035000
035100     SET WS-I TO 1
035200     PERFORM 2155-PROBAR-CAR-UWI-I THRU 2155-PROBAR-CAR-UWI-F
035300             UNTIL WS-I > 14.
035400
035500 2150-LIMPIAR-UWI-F. EXIT.
035600
035700
035800*----------------------------------------------------------------
035900 2155-PROBAR-CAR-UWI-I.
036000
036100     IF WS-UWI-CAR(WS-I) IS ALPHABETIC-UPPER
036200        OR WS-UWI-CAR(WS-I) IS ALPHABETIC-LOWER
036300        OR WS-UWI-CAR(WS-I) IS NUMERIC THEN
036400        ADD 1 TO WS-UWI-LARGO
036500        MOVE WS-UWI-CAR(WS-I)
036600             TO WS-UWI-LIMPIO(WS-UWI-LARGO:1)
036700     END-IF
036800     ADD 1 TO WS-I.
036900
037000 2155-PROBAR-CAR-UWI-F. EXIT.
037100
037200
037300*----------------------------------------------------------------
037400*    REGLA B2 - POZO/BOCA DESCONOCIDA SE DESCARTA SIN ERROR
037500 2200-RESOLVER-BOCA-I.
037600
037700     SET WS-POZO-NO-ESTA TO TRUE
037800     SET WS-BOCA-NO-ESTA TO TRUE
037900
038000     IF WS-TOPE-TERMINO THEN
038100        GO TO 2200-RESOLVER-BOCA-F
038200     END-IF
038300
038400     SET WS-POZO-IX TO 1
038500     IF WS-POZO-CANT > 0 THEN
038600        SEARCH WS-POZO
038700           AT END
038800              SET WS-POZO-NO-ESTA TO TRUE
038900           WHEN WM-UWI(WS-POZO-IX) = WS-UWI-LIMPIO
039000              SET WS-POZO-ESTA-EN-TABLA TO TRUE
039100              SET WS-POZO-IDX-ENC TO WS-POZO-IX
039200        END-SEARCH
039300     END-IF
039400
039500     IF WS-POZO-ESTA-EN-TABLA THEN
039600        SET WS-BOCA-IX TO 1
039700        IF WS-BOCA-CANT > 0 THEN
039800           SEARCH WS-BOCA
039900              AT END
040000                 SET WS-BOCA-NO-ESTA TO TRUE
040100              WHEN WB-WELL-ID(WS-BOCA-IX)
040200                              = WM-WELL-ID(WS-POZO-IDX-ENC)
040300                 SET WS-BOCA-ESTA-EN-TABLA TO TRUE
040400                 SET WS-BOCA-IDX-ENC TO WS-BOCA-IX
040500           END-SEARCH
040600        END-IF
040700     END-IF.
040800
040900 2200-RESOLVER-BOCA-F. EXIT.
041000
041100
041200*----------------------------------------------------------------
041300*    REGLA B3 - DICCIONARIO DE ESTRATOS: COINCIDENCIA EXACTA,
041400*    SENSIBLE A MAYUSCULAS, ALTA AUTOMATICA SI NO EXISTE
041500 2300-RESOLVER-ESTRATO-I.
041600
041700     SET WS-ESTR-NO-ESTA TO TRUE
041800     SET WS-ESTR-IX TO 1
041900
042000     IF WS-ESTR-CANT > 0 THEN
042100        SEARCH WS-ESTRATO
042200           AT END
042300              SET WS-ESTR-NO-ESTA TO TRUE
042400           WHEN SU-NAME(WS-ESTR-IX) = TOP-FORMATION
042500              SET WS-ESTR-ESTA-EN-TABLA TO TRUE
042600              SET WS-ESTR-IDX-ENC TO WS-ESTR-IX
042700        END-SEARCH
042800     END-IF
042900
043000     IF WS-ESTR-NO-ESTA THEN
043100        ADD 1 TO WS-ESTR-CANT
043200        SET WS-ESTR-IX TO WS-ESTR-CANT
043300        MOVE WS-ESTR-CANT    TO SU-ID(WS-ESTR-IX)
043400        MOVE TOP-FORMATION   TO SU-NAME(WS-ESTR-IX)
043500        SET WS-ESTR-IDX-ENC TO WS-ESTR-CANT
043600     END-IF.
043700
043800 2300-RESOLVER-ESTRATO-F. EXIT.
043900
044000
044100*----------------------------------------------------------------
044200*    GRABACION DEL TOPE - NO SE VERIFICAN DUPLICADOS (REGLA
044300*    "SE PERMITEN VARIAS LECTURAS DEL MISMO TOPE")
044400 2400-GRABAR-TOPE-I.
044500
044600     MOVE WB-WELLBORE-ID(WS-BOCA-IDX-ENC) TO FT-WELLBORE-ID
044700     MOVE SU-ID(WS-ESTR-IDX-ENC)          TO FT-SU-ID
044800     MOVE TOP-DEPTH                       TO FT-DEPTH-MD
044900
045000     WRITE REG-TOPESAL
045100
045200     ADD 1 TO WS-GRABADOS.
045300
045400 2400-GRABAR-TOPE-F. EXIT.
045500
045600
045700*----------------------------------------------------------------
045800 9000-FINAL-I.
045900
046000     CLOSE TOPEENT
046100     CLOSE TOPESAL
046200
046300     OPEN OUTPUT DICEST-SAL
046400     SET WS-I TO 1
046500     PERFORM 9100-GRABAR-DICEST-I THRU 9100-GRABAR-DICEST-F
046600             UNTIL WS-I > WS-ESTR-CANT
046700     CLOSE DICEST-SAL
046800
046900     MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT
047000     MOVE WS-GRABADOS TO WS-GRAB-PRINT
047100     MOVE WS-OMITIDOS TO WS-OMIT-PRINT
047200
047300     DISPLAY ' '
047400     DISPLAY 'Tops Loaded'
047500     DISPLAY '  Read    : ' WS-LEIDOS-PRINT
047600     DISPLAY '  Written : ' WS-GRAB-PRINT
047700     DISPLAY '  Skipped : ' WS-OMIT-PRINT.
047800
047900 9000-FINAL-F. EXIT.
048000
048100
048200*----------------------------------------------------------------
048300 9100-GRABAR-DICEST-I.
048400
048500     WRITE REG-DICEST-SAL FROM WS-ESTRATO(WS-I)
048600     ADD 1 TO WS-I.
048700
048800 9100-GRABAR-DICEST-F. EXIT.
