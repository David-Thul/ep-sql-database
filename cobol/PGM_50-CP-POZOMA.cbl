000100******************************************************************
000200*    LAYOUT MAESTRO DE POZOS (POZOMA)                           *
000300*    GEOPETROL S.A. - DPTO. SISTEMAS SUBSUELO                   *
000400*    ARCHIVO SECUENCIAL, CLAVE WM-UWI (UNICA)                    *
000500*    LARGO REGISTRO = 187 BYTES                                 *
000600*                                                                *
000700*    ESTE LAYOUT NO SE INCLUYE POR COPY - SE TRANSCRIBE A MANO   *
000800*    EN CADA PROGRAMA QUE LO NECESITA (VER PGM_50/51/52/53/54),  *
000900*    SIGUIENDO LA PRACTICA HABITUAL DEL SECTOR PARA LAYOUTS DE   *
001000*    USO COMPARTIDO ENTRE VARIOS SISTEMAS DE CARGA.              *
001100******************************************************************
001200*    COPY POZOMA.
001300 01  WS-REG-POZOMA.
001400     03  WM-WELL-ID          PIC 9(06)     VALUE ZEROS.
001500     03  WM-UWI              PIC X(14)     VALUE SPACES.
001600     03  WM-WELL-NAME        PIC X(30)     VALUE SPACES.
001700     03  WM-OPERATOR         PIC X(30)     VALUE SPACES.
001800     03  WM-LAT              PIC S9(3)V9(7) VALUE ZEROS.
001900     03  WM-LON              PIC S9(3)V9(7) VALUE ZEROS.
002000     03  WM-ATTRS            PIC X(80)     VALUE SPACES.
002100     03  FILLER              PIC X(07)     VALUE SPACES.
002200*///////////////////////////////////////////////////////////////
